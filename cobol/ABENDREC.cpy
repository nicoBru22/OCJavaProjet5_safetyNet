000100******************************************************************
000200*    ABENDREC  --  SHARED ABEND/CONSOLE-MESSAGE LAYOUT           *
000300******************************************************************
000400*
000500*    COPIED INTO PERSUPD, FSTAUPD, MEDIUPD AND CITYMAIL SO ALL
000600*    FOUR SAFETYNET BATCH PROGRAMS WRITE THE SAME SHAPE OF LINE
000700*    TO SYSOUT WHEN A PARAGRAPH GIVES UP AND FALLS INTO
000800*    1000-ABEND-RTN.  PARA-NAME IS THE "BREADCRUMB" FIELD --
000900*    EVERY PARAGRAPH MOVES ITS OWN NAME IN AS ITS FIRST
001000*    STATEMENT, SO WHATEVER IS SITTING IN PARA-NAME AT ABEND TIME
001100*    TELLS THE OPERATOR WHERE THE JOB DIED WITHOUT A DUMP READ.
001200*
001300*    ZERO-VAL/ONE-VAL ARE NOT COUNTERS -- THEY EXIST SOLELY SO
001400*    1000-ABEND-RTN CAN FORCE A DIVIDE-BY-ZERO 0C7 AND LET THE
001500*    JOB STEP ABEND FOR REAL AFTER THE MESSAGE IS ON SYSOUT.
001600*
001700*    MAINTENANCE HISTORY
001800*    ------------------------------------------------------------
001900*    01/09/89  JRS  ORIGINAL MEMBER, LIFTED FROM THE DAILY UPDATE
002000*                   SUITE'S OWN COPY ABENDREC FOR RE-USE ACROSS
002100*                   ALL FOUR SAFETYNET MAINTENANCE PROGRAMS
002200*    03/14/91  TGD  ADDED ACTUAL-VAL/EXPECTED-VAL FOR FILE-STATUS
002300*                   MISMATCHES REPORTED BY THE MASTER-FILE I/O
002400*    11/02/98  MKL  Y2K REVIEW -- NO DATE-VALUED FIELDS ON THIS
002500*                   MEMBER, NO CHANGE REQUIRED
002600******************************************************************
002700*
002800*    BREADCRUMB FIELD -- SET AT THE TOP OF EVERY PARAGRAPH
002900*
003000 77  PARA-NAME                       PIC X(32) VALUE SPACES.
003100*
003200*    FORCED-ABEND HELPERS FOR 1000-ABEND-RTN
003300*
003400 77  ZERO-VAL                        PIC 9(1) COMP VALUE ZERO.
003500 77  ONE-VAL                         PIC 9(1) COMP VALUE 1.
003600*
003700*    ABEND / ERROR MESSAGE LINE WRITTEN TO SYSOUT
003800*
003900 01  ABEND-REC.
004000     05  ABEND-PROGRAM-ID            PIC X(08) VALUE SPACES.
004100     05  FILLER                      PIC X(02) VALUE SPACES.
004200     05  ABEND-PARA-NAME             PIC X(32) VALUE SPACES.
004300     05  FILLER                      PIC X(02) VALUE SPACES.
004400     05  ABEND-REASON                PIC X(40) VALUE SPACES.
004500     05  FILLER                      PIC X(02) VALUE SPACES.
004600     05  EXPECTED-VAL                PIC X(06) VALUE SPACES.
004700     05  FILLER                      PIC X(02) VALUE SPACES.
004800     05  ACTUAL-VAL                  PIC X(06) VALUE SPACES.
