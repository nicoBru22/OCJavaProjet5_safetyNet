000100******************************************************************
000200*    MEDIREC   --  MEDICALRECORD MASTER RECORD / TRANSACTION     *
000300******************************************************************
000400*
000500*    RESIDENT MEDICAL RECORD FOR THE SAFETYNET COMMUNITY
000600*    EMERGENCY-RESPONSE ROSTER.  CARRIES BIRTHDATE, MEDICATIONS
000700*    AND ALLERGIES FOR A RESIDENT ALREADY KNOWN TO THE PERSON
000800*    MASTER (JOINED BY FIRST-NAME + LAST-NAME -- THIS RECORD
000900*    HOLDS NO ADDRESS OR CONTACT INFORMATION OF ITS OWN).
001000*
001100*    BIRTHDATE IS CARRIED AS TEXT IN "YYYY/MM/DD" FORM.  NO DATE
001200*    ARITHMETIC IS PERFORMED ANYWHERE AGAINST THIS FIELD -- IT IS
001300*    STORED AND COMPARED AS A LITERAL, NEVER EXPLODED INTO
001400*    SEPARATE YEAR/MONTH/DAY SUBFIELDS.
001500*
001600*    MEDICATIONS AND ALLERGIES ARE CARRIED AS FIXED 10-OCCURRENCE
001700*    TABLES.  AN UNUSED OCCURRENCE IS LEFT SPACE-FILLED -- THERE
001800*    IS NO COUNT FIELD, THE TABLE IS SCANNED FOR THE FIRST BLANK
001900*    ENTRY WHEN THE NUMBER IN USE IS NEEDED.
002000*
002100*    MAINTENANCE HISTORY
002200*    ------------------------------------------------------------
002300*    04/25/89  JRS  ORIGINAL COPYBOOK CUT FOR MEDIUPD
002400*    08/11/92  TGD  MEDICATIONS/ALLERGIES WIDENED FROM 5 TO 10
002500*                   OCCURRENCES PER REQUEST FROM NURSING STAFF
002600*    11/16/98  MKL  Y2K REVIEW -- BIRTHDATE STORED "YYYY/MM/DD",
002700*                   FOUR-DIGIT YEAR ALREADY IN PLACE, NO CHANGE
002800******************************************************************
002900*
003000*    MEDICALRECORD MASTER RECORD -- ONE PER RESIDENT ON FILE
003100*
003200 01  MEDI-MASTER-REC.
003300     05  MEDI-FIRST-NAME             PIC X(20).
003400     05  MEDI-LAST-NAME              PIC X(20).
003500     05  MEDI-BIRTHDATE               PIC X(10).
003600     05  MEDI-MEDICATIONS OCCURS 10 TIMES
003700                                      PIC X(30).
003800     05  MEDI-ALLERGIES OCCURS 10 TIMES
003900                                      PIC X(30).
004000     05  FILLER                      PIC X(20).
004100*
004200*    RAW WHOLE-RECORD VIEW -- TABLE LOAD/REWRITE AND INITIALIZE
004300*
004400 01  MEDI-MASTER-REC-R REDEFINES MEDI-MASTER-REC.
004500     05  MEDI-MASTER-REC-RAW         PIC X(670).
004600*
004700*    NAME-ONLY KEY VIEW -- USED BY THE EXISTENCE EDITS, WHICH
004800*    MATCH ON NAME ALONE (BIRTHDATE/MEDS/ALLERGIES ARE NOT PART
004900*    OF THE KEY)
005000*
005100 01  MEDI-NAME-KEY-VIEW REDEFINES MEDI-MASTER-REC.
005200     05  MEDI-KEY-FIRST-NAME         PIC X(20).
005300     05  MEDI-KEY-LAST-NAME          PIC X(20).
005400     05  FILLER                      PIC X(630).
005500*
005600******************************************************************
005700*    MEDICALRECORD TRANSACTION RECORD -- ONE PER MAINTENANCE
005800*    REQUEST.  TRANS-CODE OF A=ADD, D=DELETE, U=UPDATE CARRIED
005900*    IN FRONT OF A FULL MEDICALRECORD BODY.
006000******************************************************************
006100*
006200 01  MEDI-TRANS-REC.
006300     05  MEDI-TRANS-CODE             PIC X(01).
006400         88  MEDI-TRANS-IS-ADD           VALUE "A".
006500         88  MEDI-TRANS-IS-DELETE        VALUE "D".
006600         88  MEDI-TRANS-IS-UPDATE        VALUE "U".
006700     05  MEDI-TRANS-DATA.
006800         10  MEDI-TRANS-FIRST-NAME   PIC X(20).
006900         10  MEDI-TRANS-LAST-NAME    PIC X(20).
007000         10  MEDI-TRANS-BIRTHDATE    PIC X(10).
007100         10  MEDI-TRANS-MEDICATIONS OCCURS 10 TIMES
007200                                     PIC X(30).
007300         10  MEDI-TRANS-ALLERGIES OCCURS 10 TIMES
007400                                     PIC X(30).
007500     05  FILLER                      PIC X(20).
007600*
007700*    RAW WHOLE-RECORD VIEW OF THE TRANSACTION
007800*
007900 01  MEDI-TRANS-REC-R REDEFINES MEDI-TRANS-REC.
008000     05  MEDI-TRANS-REC-RAW          PIC X(671).
