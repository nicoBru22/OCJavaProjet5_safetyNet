000100******************************************************************
000200*    FSTAREC   --  FIRESTATION MASTER RECORD / TRANSACTION       *
000300******************************************************************
000400*
000500*    ADDRESS-TO-STATION MAPPING FOR THE SAFETYNET COMMUNITY
000600*    EMERGENCY-RESPONSE ROSTER.  ONE OCCURRENCE OF
000700*    FSTA-MASTER-REC PER ADDRESS COVERED.  KEY IS ADDRESS ALONE
000800*    -- A GIVEN ADDRESS MAY APPEAR MORE THAN ONCE IF IT IS
000900*    COVERED BY MORE THAN ONE STATION, SO DELETE MATCHES ON
001000*    ADDRESS AND STATION TOGETHER (SEE FSTAUPD).
001100*
001200*    THIS FILE IS LINE-SEQUENTIAL TEXT, NOT BINARY -- STATION IS
001300*    CARRIED ZONED DISPLAY, NOT COMP, SO THE FLAT FILE STAYS
001400*    HUMAN-READABLE FOR THE OPERATIONS DESK.
001500*
001600*    MAINTENANCE HISTORY
001700*    ------------------------------------------------------------
001800*    02/02/89  JRS  ORIGINAL COPYBOOK CUT FOR FSTAUPD
001900*    09/30/94  TGD  CONFIRMED STATION NUMBER STAYS ZONED
002000*                   DISPLAY -- INBOUND FEED IS FLAT TEXT
002100*    11/09/98  MKL  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
002200******************************************************************
002300*
002400*    FIRESTATION MASTER RECORD -- ONE PER ADDRESS/STATION PAIR
002500*
002600 01  FSTA-MASTER-REC.
002700     05  FSTA-ADDRESS                PIC X(40).
002800     05  FSTA-STATION                PIC 9(4).
002900     05  FILLER                      PIC X(10).
003000*
003100*    RAW WHOLE-RECORD VIEW -- TABLE LOAD/REWRITE AND INITIALIZE
003200*
003300 01  FSTA-MASTER-REC-R REDEFINES FSTA-MASTER-REC.
003400     05  FSTA-MASTER-REC-RAW         PIC X(54).
003500*
003600*    ADDRESS-ONLY KEY VIEW -- USED BY THE UPDATE EXISTENCE EDIT,
003700*    WHICH MATCHES ON ADDRESS ALONE (STATION IS NOT PART OF THE
003800*    UPDATE KEY)
003900*
004000 01  FSTA-ADDR-KEY-VIEW REDEFINES FSTA-MASTER-REC.
004100     05  FSTA-KEY-ADDRESS            PIC X(40).
004200     05  FILLER                      PIC X(14).
004300*
004400******************************************************************
004500*    FIRESTATION TRANSACTION RECORD -- ONE PER MAINTENANCE
004600*    REQUEST.  TRANS-CODE OF A=ADD, D=DELETE, U=UPDATE CARRIED
004700*    IN FRONT OF A FULL FIRESTATION RECORD BODY.
004800******************************************************************
004900*
005000 01  FSTA-TRANS-REC.
005100     05  FSTA-TRANS-CODE             PIC X(01).
005200         88  FSTA-TRANS-IS-ADD           VALUE "A".
005300         88  FSTA-TRANS-IS-DELETE        VALUE "D".
005400         88  FSTA-TRANS-IS-UPDATE        VALUE "U".
005500     05  FSTA-TRANS-DATA.
005600         10  FSTA-TRANS-ADDRESS      PIC X(40).
005700         10  FSTA-TRANS-STATION      PIC 9(4).
005800     05  FILLER                      PIC X(10).
005900*
006000*    RAW WHOLE-RECORD VIEW OF THE TRANSACTION
006100*
006200 01  FSTA-TRANS-REC-R REDEFINES FSTA-TRANS-REC.
006300     05  FSTA-TRANS-REC-RAW          PIC X(55).
