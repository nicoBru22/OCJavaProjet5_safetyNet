000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDIUPD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/25/89.
000600 DATE-COMPILED. 04/25/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    MEDIUPD  --  SAFETYNET MEDICALRECORD MASTER MAINTENANCE      *
001000******************************************************************
001100*
001200*    APPLIES ADD/DELETE/UPDATE TRANSACTIONS AGAINST THE
001300*    MEDICALRECORD MASTER (BIRTHDATE, MEDICATIONS, ALLERGIES) FOR
001400*    THE COMMUNITY EMERGENCY-RESPONSE ROSTER.  THIS RECORD CARRIES
001500*    NO ADDRESS OR CONTACT DATA OF ITS OWN -- IT IS TIED TO A
001600*    RESIDENT ON THE PERSON MASTER BY NAME ALONE.  SAME FLAT-FILE,
001700*    WHOLE-TABLE SHAPE AS PERSUPD AND FSTAUPD -- SEE THOSE PROGRAMS'
001800*    HEADER REMARKS FOR WHY THERE IS NO INDEXED ACCESS HERE.
001900*
002000*    NOTE WELL -- THE EXISTENCE EDIT ON UPDATE IS A LITERAL,
002100*    CASE-SENSITIVE COMPARE, NOT THE CASE-FOLDED COMPARE USED
002200*    EVERYWHERE ELSE IN THIS SUITE.  THIS IS DELIBERATE, NOT AN
002300*    OVERSIGHT -- SEE THE 07/22/03 CHANGE-LOG ENTRY AND THE REMARK
002400*    AT 450-EXISTENCE-EDIT-UPDATE.
002500*
002600*    CHANGE LOG
002700*    ------------------------------------------------------------
002800*    04/25/89  JRS  ORIGINAL PROGRAM
002900*    08/11/92  TGD  RQ4890 - MEDICATIONS/ALLERGIES TABLES WIDENED
003000*                   FROM 5 TO 10 OCCURRENCES PER REQUEST FROM
003100*                   NURSING STAFF (SEE COPY MEDIREC OF SAME DATE)
003200*    11/16/98  MKL  Y2K REVIEW -- BIRTHDATE IS CARRIED AS TEXT AND
003300*                   NEVER EXPLODED INTO YEAR/MONTH/DAY HERE, NO
003400*                   ARITHMETIC IS PERFORMED AGAINST IT, NO CHANGE
003500*    07/22/03  RFH  RQ6018 - EXISTENCE EDIT ON UPDATE LEFT AS A
003600*                   LITERAL COMPARE PER NURSING STAFF REQUEST --
003700*                   TWO RESIDENTS WHOSE NAMES DIFFER ONLY IN CASE
003800*                   ON THE PERSON MASTER ARE TO BE TREATED AS TWO
003900*                   SEPARATE MEDICAL RECORDS ON UPDATE, WHILE ADD
004000*                   AND DELETE CONTINUE TO FOLD CASE AS BEFORE.
004100*                   DO NOT "FIX" THIS TO MATCH THE OTHER PROGRAMS.
004200*    02/09/07  DLW  RQ6544 - REWRITE OF MASTER MOVED TO END OF JOB
004300*                   (WAS PER-TRANSACTION), SAME CHANGE AS MADE TO
004400*                   PERSUPD AND FSTAUPD; NET RESULT ON THE FILE IS
004500*                   UNCHANGED
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT MEDIXACT-FILE
006000     ASSIGN TO UT-S-MEDIXACT
006100       ORGANIZATION IS SEQUENTIAL
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS IFCODE.
006400
006500****** FLAT TEXT MASTER -- NO INDEXED ACCESS, READ WHOLE INTO
006600****** MEDI-TABLE AT 000-HOUSEKEEPING AND WRITTEN WHOLE BACK OUT
006700****** OF MEDI-TABLE AT 900-REWRITE-MASTER
006800     SELECT MEDIMSTR
006900     ASSIGN TO MEDIMSTR
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS MFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(100).
008300
008400****** ONE OVERNIGHT TRANSACTION PER RECORD -- A=ADD, D=DELETE,
008500****** U=UPDATE, FOLLOWED BY A FULL MEDICALRECORD BODY
008600 FD  MEDIXACT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORD CONTAINS 671 CHARACTERS
009100     DATA RECORD IS MEDIXACT-REC.
009200 01  MEDIXACT-REC  PIC X(671).
009300
009400 FD  MEDIMSTR
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORD CONTAINS 670 CHARACTERS
009900     DATA RECORD IS MEDIMSTR-REC.
010000 01  MEDIMSTR-REC  PIC X(670).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  IFCODE                  PIC X(2).
010600         88 CODE-READ     VALUE SPACES.
010700         88 NO-MORE-DATA  VALUE "10".
010800     05  OFCODE                  PIC X(2).
010900         88 CODE-WRITE    VALUE SPACES.
011000     05  MFCODE                  PIC X(2).
011100         88 MASTER-READ-OK   VALUE SPACES.
011200         88 NO-MORE-MASTER   VALUE "10".
011300
011400 COPY MEDIREC.
011500
011600****** IN-MEMORY IMAGE OF THE FULL MEDICALRECORD MASTER -- ONE ROW
011700****** PER RESIDENT ON FILE.  2000 ROWS MATCHES THE PERSON MASTER
011800****** TABLE SIZE IN PERSUPD SINCE THIS RECORD CANNOT OUTNUMBER IT.
011900 01  MEDI-TABLE-AREA.
012000     05  MEDI-TABLE OCCURS 2000 TIMES.
012100         10  MEDI-TBL-FIRST-NAME     PIC X(20).
012200         10  MEDI-TBL-LAST-NAME      PIC X(20).
012300         10  MEDI-TBL-BIRTHDATE      PIC X(10).
012400         10  MEDI-TBL-MEDICATIONS OCCURS 10 TIMES
012500                                     PIC X(30).
012600         10  MEDI-TBL-ALLERGIES OCCURS 10 TIMES
012700                                     PIC X(30).
012800         10  FILLER                  PIC X(20).
012900
013000****** ONE LINE PER TRANSACTION, DISPLAYED TO SYSOUT AS THE
013100****** ACCEPT/REJECT AUDIT TRAIL -- NOT A PRINTED REPORT
013200 01  WS-XACT-LOG-REC.
013300     05  LOG-XACT-CODE               PIC X(01).
013400     05  FILLER                      PIC X(01) VALUE SPACE.
013500     05  LOG-FIRST-NAME              PIC X(20).
013600     05  FILLER                      PIC X(01) VALUE SPACE.
013700     05  LOG-LAST-NAME               PIC X(20).
013800     05  FILLER                      PIC X(01) VALUE SPACE.
013900     05  LOG-BIRTHDATE               PIC X(10).
014000     05  FILLER                      PIC X(01) VALUE SPACE.
014100     05  LOG-DISPOSITION             PIC X(08).
014200     05  FILLER                      PIC X(28).
014300
014400 01  WS-XACT-LOG-REC-R REDEFINES WS-XACT-LOG-REC.
014500     05  WS-XACT-LOG-REC-RAW         PIC X(91).
014600
014700 01  WS-CASE-FOLD-AREA.
014800     05  WS-FOLD-UPPER-TABLE   PIC X(26)
014900                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015000     05  WS-FOLD-LOWER-TABLE   PIC X(26)
015100                 VALUE "abcdefghijklmnopqrstuvwxyz".
015200     05  WS-FOLD-FIRST-A       PIC X(20).
015300     05  WS-FOLD-LAST-A        PIC X(20).
015400     05  WS-FOLD-FIRST-B       PIC X(20).
015500     05  WS-FOLD-LAST-B        PIC X(20).
015600     05  FILLER                PIC X(10).
015700
015800 77  WS-DATE                       PIC 9(6).
015900 01  MORE-XACT-SW                  PIC X(1) VALUE SPACE.
016000     88 NO-MORE-XACT-RECS    VALUE "N".
016100     88 MORE-XACT-RECS       VALUE " ".
016200 01  MEDI-EDIT-FAILED-SW           PIC X(1) VALUE "N".
016300     88 MEDI-EDIT-FAILED     VALUE "Y".
016400     88 MEDI-EDIT-PASSED     VALUE "N".
016500 01  MEDI-MATCH-SW                 PIC X(1) VALUE "N".
016600     88 MEDI-MATCH-FOUND     VALUE "Y".
016700     88 MEDI-MATCH-NOT-FOUND VALUE "N".
016800 01  MEDI-TABLE-CHANGED-SW          PIC X(1) VALUE "N".
016900     88 MEDI-TABLE-CHANGED   VALUE "Y".
017000
017100 01  COUNTERS-AND-ACCUMULATORS.
017200     05 RECORDS-READ             PIC S9(7) COMP.
017300     05 RECORDS-WRITTEN          PIC S9(7) COMP.
017400     05 XACT-ACCEPTED-CNT        PIC S9(7) COMP.
017500     05 XACT-REJECTED-CNT        PIC S9(7) COMP.
017600     05 MEDI-TABLE-COUNT         PIC S9(7) COMP VALUE ZERO.
017700     05 MEDI-SUB                 PIC S9(7) COMP VALUE ZERO.
017800     05 MEDI-MATCH-SUB           PIC S9(7) COMP VALUE ZERO.
017900     05 MEDI-COPY-SUB            PIC S9(7) COMP VALUE ZERO.
018000     05 MEDI-OCC-SUB             PIC S9(7) COMP VALUE ZERO.
018100
018200 COPY ABENDREC.
018300
018400 PROCEDURE DIVISION.
018500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600     PERFORM 100-MAINLINE THRU 100-EXIT
018700             UNTIL NO-MORE-XACT-RECS.
018800     PERFORM 999-CLEANUP THRU 999-EXIT.
018900     MOVE ZERO TO RETURN-CODE.
019000     GOBACK.
019100
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     DISPLAY "******** BEGIN JOB MEDIUPD ********".
019500     ACCEPT  WS-DATE FROM DATE.
019600     OPEN OUTPUT SYSOUT.
019700     OPEN INPUT MEDIMSTR.
019800     OPEN INPUT MEDIXACT-FILE.
019900
020000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020100     PERFORM 050-LOAD-MASTER-TABLE THRU 050-EXIT
020200             UNTIL NO-MORE-MASTER.
020300     CLOSE MEDIMSTR.
020400
020500     MOVE "Y" TO MORE-XACT-SW.
020600     READ MEDIXACT-FILE INTO MEDI-TRANS-REC
020700         AT END
020800         MOVE "N" TO MORE-XACT-SW
020900     END-READ.
021000 000-EXIT.
021100     EXIT.
021200
021300 050-LOAD-MASTER-TABLE.
021400     MOVE "050-LOAD-MASTER-TABLE" TO PARA-NAME.
021500     READ MEDIMSTR INTO MEDI-MASTER-REC
021600         AT END
021700         MOVE "10" TO MFCODE
021800         GO TO 050-EXIT
021900     END-READ.
022000     ADD +1 TO MEDI-TABLE-COUNT, RECORDS-READ.
022100     IF MEDI-TABLE-COUNT > 2000
022200         MOVE "** MEDICALRECORD MASTER EXCEEDS 2000 ROWS"
022300             TO ABEND-REASON
022400         GO TO 1000-ABEND-RTN.
022500     MOVE MEDI-MASTER-REC-RAW TO MEDI-TABLE (MEDI-TABLE-COUNT).
022600 050-EXIT.
022700     EXIT.
022800
022900 100-MAINLINE.
023000     MOVE "100-MAINLINE" TO PARA-NAME.
023100     MOVE "N" TO MEDI-EDIT-FAILED-SW.
023200     MOVE "N" TO MEDI-MATCH-SW.
023300
023400     EVALUATE TRUE
023500         WHEN MEDI-TRANS-IS-ADD
023600             PERFORM 200-EDIT-REQUIRED-FIELDS THRU 200-EXIT
023700             IF MEDI-EDIT-PASSED
023800                 PERFORM 500-APPLY-ADD THRU 500-EXIT
023900             END-IF
024000         WHEN MEDI-TRANS-IS-DELETE
024100             PERFORM 200-EDIT-REQUIRED-FIELDS THRU 200-EXIT
024200             IF MEDI-EDIT-PASSED
024300                 PERFORM 400-EXISTENCE-EDIT-DELETE THRU 400-EXIT
024400                 IF MEDI-MATCH-FOUND
024500                     PERFORM 600-APPLY-DELETE THRU 600-EXIT
024600                 END-IF
024700             END-IF
024800         WHEN MEDI-TRANS-IS-UPDATE
024900             PERFORM 200-EDIT-REQUIRED-FIELDS THRU 200-EXIT
025000             IF MEDI-EDIT-PASSED
025100                 PERFORM 450-EXISTENCE-EDIT-UPDATE THRU 450-EXIT
025200                 IF MEDI-MATCH-FOUND
025300                     PERFORM 700-APPLY-UPDATE THRU 700-EXIT
025400                 END-IF
025500             END-IF
025600     END-EVALUATE.
025700
025800     PERFORM 950-WRITE-XACT-LOG THRU 950-EXIT.
025900
026000     READ MEDIXACT-FILE INTO MEDI-TRANS-REC
026100         AT END
026200         MOVE "N" TO MORE-XACT-SW
026300     END-READ.
026400 100-EXIT.
026500     EXIT.
026600
026700****** ADD REQUIRES FIRST/LAST/BIRTHDATE.  DELETE AND UPDATE
026800****** REQUIRE FIRST/LAST ONLY -- BIRTHDATE IS NOT PART OF EITHER
026900****** KEY AND IS NOT RE-VALIDATED ON A CHANGE TO AN EXISTING ROW.
027000 200-EDIT-REQUIRED-FIELDS.
027100     MOVE "200-EDIT-REQUIRED-FIELDS" TO PARA-NAME.
027200     MOVE "N" TO MEDI-EDIT-FAILED-SW.
027300     IF MEDI-TRANS-FIRST-NAME = SPACES
027400         OR MEDI-TRANS-LAST-NAME = SPACES
027500         MOVE "Y" TO MEDI-EDIT-FAILED-SW
027600         GO TO 200-EXIT.
027700     IF MEDI-TRANS-IS-ADD
027800         AND MEDI-TRANS-BIRTHDATE = SPACES
027900         MOVE "Y" TO MEDI-EDIT-FAILED-SW.
028000 200-EXIT.
028100     EXIT.
028200
028300****** REJECT THE DELETE IF FIRST+LAST (CASE-INSENSITIVE) IS NOT
028400****** ALREADY ON THE TABLE
028500 400-EXISTENCE-EDIT-DELETE.
028600     MOVE "400-EXISTENCE-EDIT-DELETE" TO PARA-NAME.
028700     PERFORM 420-SCAN-NAME-MATCH-FOLD THRU 420-EXIT.
028800 400-EXIT.
028900     EXIT.
029000
029100****** SCAN FOR FIRST+LAST MATCH, CASE-INSENSITIVE.  USED ONLY BY
029200****** THE DELETE-EXISTENCE EDIT.
029300 420-SCAN-NAME-MATCH-FOLD.
029400     MOVE "420-SCAN-NAME-MATCH-FOLD" TO PARA-NAME.
029500     MOVE "N" TO MEDI-MATCH-SW.
029600     MOVE ZERO TO MEDI-MATCH-SUB.
029700     MOVE MEDI-TRANS-FIRST-NAME TO WS-FOLD-FIRST-A.
029800     MOVE MEDI-TRANS-LAST-NAME  TO WS-FOLD-LAST-A.
029900     INSPECT WS-FOLD-FIRST-A CONVERTING WS-FOLD-LOWER-TABLE
030000                                      TO WS-FOLD-UPPER-TABLE.
030100     INSPECT WS-FOLD-LAST-A  CONVERTING WS-FOLD-LOWER-TABLE
030200                                      TO WS-FOLD-UPPER-TABLE.
030300
030400     PERFORM 425-COMPARE-ONE-ROW-FOLD THRU 425-EXIT
030500         VARYING MEDI-SUB FROM 1 BY 1
030600         UNTIL MEDI-SUB > MEDI-TABLE-COUNT
030700         OR MEDI-MATCH-FOUND.
030800 420-EXIT.
030900     EXIT.
031000
031100 425-COMPARE-ONE-ROW-FOLD.
031200     MOVE "425-COMPARE-ONE-ROW-FOLD" TO PARA-NAME.
031300     MOVE MEDI-TBL-FIRST-NAME (MEDI-SUB) TO WS-FOLD-FIRST-B.
031400     MOVE MEDI-TBL-LAST-NAME  (MEDI-SUB) TO WS-FOLD-LAST-B.
031500     INSPECT WS-FOLD-FIRST-B CONVERTING WS-FOLD-LOWER-TABLE
031600                                      TO WS-FOLD-UPPER-TABLE.
031700     INSPECT WS-FOLD-LAST-B  CONVERTING WS-FOLD-LOWER-TABLE
031800                                      TO WS-FOLD-UPPER-TABLE.
031900     IF WS-FOLD-FIRST-A = WS-FOLD-FIRST-B
032000         AND WS-FOLD-LAST-A = WS-FOLD-LAST-B
032100         MOVE "Y" TO MEDI-MATCH-SW
032200         MOVE MEDI-SUB TO MEDI-MATCH-SUB.
032300 425-EXIT.
032400     EXIT.
032500
032600****** REJECT THE UPDATE IF FIRST+LAST IS NOT ALREADY ON THE TABLE.
032700****** UNLIKE EVERY OTHER EXISTENCE/DUPLICATE EDIT IN THIS SUITE,
032800****** THIS ONE IS A LITERAL, CASE-SENSITIVE COMPARE -- NO CASE
032900****** FOLDING.  SEE THE 07/22/03 CHANGE-LOG ENTRY ABOVE.  DO NOT
033000****** ROUTE THIS THROUGH 420-SCAN-NAME-MATCH-FOLD.
033100 450-EXISTENCE-EDIT-UPDATE.
033200     MOVE "450-EXISTENCE-EDIT-UPDATE" TO PARA-NAME.
033300     PERFORM 460-SCAN-NAME-MATCH-LITERAL THRU 460-EXIT.
033400 450-EXIT.
033500     EXIT.
033600
033700 460-SCAN-NAME-MATCH-LITERAL.
033800     MOVE "460-SCAN-NAME-MATCH-LITERAL" TO PARA-NAME.
033900     MOVE "N" TO MEDI-MATCH-SW.
034000     MOVE ZERO TO MEDI-MATCH-SUB.
034100     PERFORM 465-COMPARE-ONE-ROW-LITERAL THRU 465-EXIT
034200         VARYING MEDI-SUB FROM 1 BY 1
034300         UNTIL MEDI-SUB > MEDI-TABLE-COUNT
034400         OR MEDI-MATCH-FOUND.
034500 460-EXIT.
034600     EXIT.
034700
034800 465-COMPARE-ONE-ROW-LITERAL.
034900     MOVE "465-COMPARE-ONE-ROW-LITERAL" TO PARA-NAME.
035000     IF MEDI-TRANS-FIRST-NAME = MEDI-TBL-FIRST-NAME (MEDI-SUB)
035100         AND MEDI-TRANS-LAST-NAME = MEDI-TBL-LAST-NAME (MEDI-SUB)
035200         MOVE "Y" TO MEDI-MATCH-SW
035300         MOVE MEDI-SUB TO MEDI-MATCH-SUB.
035400 465-EXIT.
035500     EXIT.
035600
035700 500-APPLY-ADD.
035800     MOVE "500-APPLY-ADD" TO PARA-NAME.
035900     ADD +1 TO MEDI-TABLE-COUNT.
036000     IF MEDI-TABLE-COUNT > 2000
036100         MOVE "** MEDICALRECORD TABLE FULL ON ADD" TO ABEND-REASON
036200         GO TO 1000-ABEND-RTN.
036300     MOVE MEDI-TRANS-FIRST-NAME TO
036400             MEDI-TBL-FIRST-NAME (MEDI-TABLE-COUNT).
036500     MOVE MEDI-TRANS-LAST-NAME  TO
036600             MEDI-TBL-LAST-NAME  (MEDI-TABLE-COUNT).
036700     MOVE MEDI-TRANS-BIRTHDATE  TO
036800             MEDI-TBL-BIRTHDATE  (MEDI-TABLE-COUNT).
036900     MOVE MEDI-TABLE-COUNT TO MEDI-COPY-SUB.
037000     PERFORM 525-COPY-MEDS-ALLERGIES THRU 525-EXIT.
037100     MOVE "Y" TO MEDI-TABLE-CHANGED-SW.
037200 500-EXIT.
037300     EXIT.
037400
037500****** COPIES BOTH TEN-OCCURRENCE SUB-TABLES (MEDICATIONS,
037600****** ALLERGIES) FROM THE TRANSACTION INTO MEDI-TABLE (MEDI-COPY-
037700****** SUB) ONE PAIR OF ENTRIES AT A TIME.  SHARED BY 500-APPLY-ADD
037800****** AND 700-APPLY-UPDATE.
037900 525-COPY-MEDS-ALLERGIES.
038000     MOVE "525-COPY-MEDS-ALLERGIES" TO PARA-NAME.
038100     PERFORM 526-COPY-ONE-OCCURRENCE THRU 526-EXIT
038200         VARYING MEDI-OCC-SUB FROM 1 BY 1
038300         UNTIL MEDI-OCC-SUB > 10.
038400 525-EXIT.
038500     EXIT.
038600
038700 526-COPY-ONE-OCCURRENCE.
038800     MOVE "526-COPY-ONE-OCCURRENCE" TO PARA-NAME.
038900     MOVE MEDI-TRANS-MEDICATIONS (MEDI-OCC-SUB) TO
039000             MEDI-TBL-MEDICATIONS (MEDI-COPY-SUB, MEDI-OCC-SUB).
039100     MOVE MEDI-TRANS-ALLERGIES (MEDI-OCC-SUB) TO
039200             MEDI-TBL-ALLERGIES (MEDI-COPY-SUB, MEDI-OCC-SUB).
039300 526-EXIT.
039400     EXIT.
039500
039600****** REMOVE MEDI-TABLE (MEDI-MATCH-SUB) BY SLIDING EVERY ROW
039700****** BEHIND IT UP ONE POSITION
039800 600-APPLY-DELETE.
039900     MOVE "600-APPLY-DELETE" TO PARA-NAME.
040000     PERFORM 625-CLOSE-TABLE-GAP THRU 625-EXIT
040100         VARYING MEDI-SUB FROM MEDI-MATCH-SUB BY 1
040200         UNTIL MEDI-SUB > MEDI-TABLE-COUNT - 1.
040300     SUBTRACT 1 FROM MEDI-TABLE-COUNT.
040400     MOVE "Y" TO MEDI-TABLE-CHANGED-SW.
040500 600-EXIT.
040600     EXIT.
040700
040800 625-CLOSE-TABLE-GAP.
040900     MOVE "625-CLOSE-TABLE-GAP" TO PARA-NAME.
041000     MOVE MEDI-TABLE (MEDI-SUB + 1) TO MEDI-TABLE (MEDI-SUB).
041100 625-EXIT.
041200     EXIT.
041300
041400****** WHOLE-RECORD OVERWRITE -- NOT A FIELD-BY-FIELD MERGE.
041500****** BIRTHDATE, MEDICATIONS AND ALLERGIES ARE ALL REPLACED FROM
041600****** THE TRANSACTION, NOT JUST THE FIELDS THAT ACTUALLY CHANGED.
041700 700-APPLY-UPDATE.
041800     MOVE "700-APPLY-UPDATE" TO PARA-NAME.
041900     MOVE MEDI-TRANS-FIRST-NAME TO
042000             MEDI-TBL-FIRST-NAME (MEDI-MATCH-SUB).
042100     MOVE MEDI-TRANS-LAST-NAME  TO
042200             MEDI-TBL-LAST-NAME  (MEDI-MATCH-SUB).
042300     MOVE MEDI-TRANS-BIRTHDATE  TO
042400             MEDI-TBL-BIRTHDATE  (MEDI-MATCH-SUB).
042500     MOVE MEDI-MATCH-SUB TO MEDI-COPY-SUB.
042600     PERFORM 525-COPY-MEDS-ALLERGIES THRU 525-EXIT.
042700     MOVE "Y" TO MEDI-TABLE-CHANGED-SW.
042800 700-EXIT.
042900     EXIT.
043000
043100****** WRITE THE ENTIRE IN-MEMORY TABLE BACK TO MEDIMSTR -- ONLY
043200****** CALLED ONCE, AT 999-CLEANUP, AND ONLY IF SOMETHING CHANGED
043300 900-REWRITE-MASTER.
043400     MOVE "900-REWRITE-MASTER" TO PARA-NAME.
043500     OPEN OUTPUT MEDIMSTR.
043600     PERFORM 925-WRITE-ONE-ROW THRU 925-EXIT
043700         VARYING MEDI-SUB FROM 1 BY 1
043800         UNTIL MEDI-SUB > MEDI-TABLE-COUNT.
043900     CLOSE MEDIMSTR.
044000 900-EXIT.
044100     EXIT.
044200
044300 925-WRITE-ONE-ROW.
044400     MOVE "925-WRITE-ONE-ROW" TO PARA-NAME.
044500     MOVE MEDI-TABLE (MEDI-SUB) TO MEDIMSTR-REC.
044600     WRITE MEDIMSTR-REC.
044700     ADD +1 TO RECORDS-WRITTEN.
044800 925-EXIT.
044900     EXIT.
045000
045100 950-WRITE-XACT-LOG.
045200     MOVE "950-WRITE-XACT-LOG" TO PARA-NAME.
045300     MOVE SPACES TO WS-XACT-LOG-REC.
045400     MOVE MEDI-TRANS-CODE       TO LOG-XACT-CODE.
045500     MOVE MEDI-TRANS-FIRST-NAME TO LOG-FIRST-NAME.
045600     MOVE MEDI-TRANS-LAST-NAME  TO LOG-LAST-NAME.
045700     MOVE MEDI-TRANS-BIRTHDATE  TO LOG-BIRTHDATE.
045800     IF MEDI-EDIT-PASSED AND MEDI-TRANS-IS-ADD
045900         MOVE "ACCEPTED" TO LOG-DISPOSITION
046000         ADD +1 TO XACT-ACCEPTED-CNT
046100     ELSE
046200     IF MEDI-EDIT-PASSED AND MEDI-MATCH-FOUND
046300         MOVE "ACCEPTED" TO LOG-DISPOSITION
046400         ADD +1 TO XACT-ACCEPTED-CNT
046500     ELSE
046600         MOVE "REJECTED" TO LOG-DISPOSITION
046700         ADD +1 TO XACT-REJECTED-CNT
046800     END-IF.
046900     DISPLAY WS-XACT-LOG-REC.
047000 950-EXIT.
047100     EXIT.
047200
047300 980-CLOSE-FILES.
047400     MOVE "980-CLOSE-FILES" TO PARA-NAME.
047500     CLOSE MEDIXACT-FILE, SYSOUT.
047600 980-EXIT.
047700     EXIT.
047800
047900 999-CLEANUP.
048000     MOVE "999-CLEANUP" TO PARA-NAME.
048100     IF MEDI-TABLE-CHANGED
048200         PERFORM 900-REWRITE-MASTER THRU 900-EXIT.
048300
048400     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
048500
048600     DISPLAY "** MEDICALRECORD RECORDS READ **".
048700     DISPLAY RECORDS-READ.
048800     DISPLAY "** MEDICALRECORD RECORDS WRITTEN **".
048900     DISPLAY RECORDS-WRITTEN.
049000     DISPLAY "** TRANSACTIONS ACCEPTED **".
049100     DISPLAY XACT-ACCEPTED-CNT.
049200     DISPLAY "** TRANSACTIONS REJECTED **".
049300     DISPLAY XACT-REJECTED-CNT.
049400     DISPLAY "******** NORMAL END OF JOB MEDIUPD ********".
049500 999-EXIT.
049600     EXIT.
049700
049800 1000-ABEND-RTN.
049900     WRITE SYSOUT-REC FROM ABEND-REC.
050000     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
050100     DISPLAY "*** ABNORMAL END OF JOB-MEDIUPD ***" UPON CONSOLE.
050200     DIVIDE ZERO-VAL INTO ONE-VAL.
