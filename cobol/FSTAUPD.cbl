000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FSTAUPD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/02/89.
000600 DATE-COMPILED. 02/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    FSTAUPD  --  SAFETYNET FIRESTATION MASTER MAINTENANCE       *
001000******************************************************************
001100*
001200*    APPLIES ADD/DELETE/UPDATE TRANSACTIONS AGAINST THE ADDRESS-
001300*    TO-STATION MAPPING FOR THE COMMUNITY EMERGENCY-RESPONSE
001400*    ROSTER.  THIS IS THE LOOSEST-EDITED OF THE THREE MASTERS --
001500*    ADD TAKES ANY RECORD HANDED TO IT AND DELETE IS A SILENT
001600*    NO-OP IF NOTHING MATCHES.  ONLY UPDATE REJECTS.
001700*
001800*    LIKE PERSUPD, THE FULL MASTER IS READ INTO A WORKING-STORAGE
001900*    TABLE AT THE TOP OF THE JOB (NO INDEXED ACCESS TO THIS FILE)
002000*    AND THE WHOLE TABLE IS WRITTEN BACK OUT AT END OF JOB.
002100*
002200*    CHANGE LOG
002300*    ------------------------------------------------------------
002400*    02/02/89  JRS  ORIGINAL PROGRAM
002500*    09/30/94  TGD  RQ4980 - DELETE NOW MATCHES ADDRESS+STATION
002600*                   TOGETHER (WAS ADDRESS ALONE) -- ONE ADDRESS
002700*                   CAN BE COVERED BY MORE THAN ONE STATION
002800*    11/09/98  MKL  Y2K REVIEW OF THIS PROGRAM -- NO DATE FIELDS
002900*                   ARE READ, COMPARED OR STORED HERE, NO CHANGE
003000*    02/09/07  DLW  RQ6544 - REWRITE OF MASTER MOVED TO END OF
003100*                   JOB (WAS PER-TRANSACTION) TO CUT DASD I/O ON
003200*                   THE OVERNIGHT WINDOW; NET RESULT ON THE FILE
003300*                   IS UNCHANGED, SAME CHANGE AS MADE TO PERSUPD
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400     ASSIGN TO UT-S-SYSOUT
004500       ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT FSTAXACT-FILE
004800     ASSIGN TO UT-S-FSTAXACT
004900       ORGANIZATION IS SEQUENTIAL
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS IFCODE.
005200
005300****** FLAT TEXT MASTER -- NO INDEXED ACCESS, READ WHOLE INTO
005400****** FSTA-TABLE AT 000-HOUSEKEEPING AND WRITTEN WHOLE BACK OUT
005500****** OF FSTA-TABLE AT 900-REWRITE-MASTER
005600     SELECT FSTAMSTR
005700     ASSIGN TO FSTAMSTR
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS MFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 100 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(100).
007100
007200****** ONE OVERNIGHT TRANSACTION PER RECORD -- A=ADD, D=DELETE,
007300****** U=UPDATE, FOLLOWED BY A FULL FIRESTATION RECORD BODY
007400 FD  FSTAXACT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORD CONTAINS 55 CHARACTERS
007900     DATA RECORD IS FSTAXACT-REC.
008000 01  FSTAXACT-REC  PIC X(55).
008100
008200 FD  FSTAMSTR
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORD CONTAINS 54 CHARACTERS
008700     DATA RECORD IS FSTAMSTR-REC.
008800 01  FSTAMSTR-REC  PIC X(54).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  FILE-STATUS-CODES.
009300     05  IFCODE                  PIC X(2).
009400         88 CODE-READ     VALUE SPACES.
009500         88 NO-MORE-DATA  VALUE "10".
009600     05  OFCODE                  PIC X(2).
009700         88 CODE-WRITE    VALUE SPACES.
009800     05  MFCODE                  PIC X(2).
009900         88 MASTER-READ-OK   VALUE SPACES.
010000         88 NO-MORE-MASTER   VALUE "10".
010100
010200 COPY FSTAREC.
010300
010400****** IN-MEMORY IMAGE OF THE FULL FIRESTATION MASTER -- ONE ROW
010500****** PER ADDRESS/STATION PAIR ON FILE.
010600 01  FSTA-TABLE-AREA.
010700     05  FSTA-TABLE OCCURS 2000 TIMES.
010800         10  FSTA-TBL-ADDRESS        PIC X(40).
010900         10  FSTA-TBL-STATION        PIC 9(4).
011000         10  FILLER                  PIC X(10).
011100
011200****** ONE LINE PER TRANSACTION, DISPLAYED TO SYSOUT AS THE
011300****** ACCEPT/REJECT AUDIT TRAIL -- NOT A PRINTED REPORT
011400 01  WS-XACT-LOG-REC.
011500     05  LOG-XACT-CODE               PIC X(01).
011600     05  FILLER                      PIC X(01) VALUE SPACE.
011700     05  LOG-ADDRESS                 PIC X(40).
011800     05  FILLER                      PIC X(01) VALUE SPACE.
011900     05  LOG-STATION                 PIC 9(04).
012000     05  FILLER                      PIC X(01) VALUE SPACE.
012100     05  LOG-DISPOSITION             PIC X(08).
012200     05  FILLER                      PIC X(44).
012300
012400 01  WS-XACT-LOG-REC-R REDEFINES WS-XACT-LOG-REC.
012500     05  WS-XACT-LOG-REC-RAW         PIC X(100).
012600
012700 01  WS-CASE-FOLD-AREA.
012800     05  WS-FOLD-UPPER-TABLE   PIC X(26)
012900                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013000     05  WS-FOLD-LOWER-TABLE   PIC X(26)
013100                 VALUE "abcdefghijklmnopqrstuvwxyz".
013200     05  WS-FOLD-ADDRESS-A     PIC X(40).
013300     05  WS-FOLD-ADDRESS-B     PIC X(40).
013400     05  FILLER                PIC X(10).
013500
013600 77  WS-DATE                       PIC 9(6).
013700 01  MORE-XACT-SW                  PIC X(1) VALUE SPACE.
013800     88 NO-MORE-XACT-RECS    VALUE "N".
013900     88 MORE-XACT-RECS       VALUE " ".
014000 01  FSTA-MATCH-SW                 PIC X(1) VALUE "N".
014100     88 FSTA-MATCH-FOUND     VALUE "Y".
014200     88 FSTA-MATCH-NOT-FOUND VALUE "N".
014300 01  FSTA-DELETE-HIT-SW             PIC X(1) VALUE "N".
014400     88 FSTA-DELETE-HIT       VALUE "Y".
014500 01  FSTA-TABLE-CHANGED-SW          PIC X(1) VALUE "N".
014600     88 FSTA-TABLE-CHANGED   VALUE "Y".
014700
014800 01  COUNTERS-AND-ACCUMULATORS.
014900     05 RECORDS-READ             PIC S9(7) COMP.
015000     05 RECORDS-WRITTEN          PIC S9(7) COMP.
015100     05 XACT-ACCEPTED-CNT        PIC S9(7) COMP.
015200     05 XACT-REJECTED-CNT        PIC S9(7) COMP.
015300     05 FSTA-TABLE-COUNT         PIC S9(7) COMP VALUE ZERO.
015400     05 FSTA-SUB                 PIC S9(7) COMP VALUE ZERO.
015500     05 FSTA-OUT-SUB             PIC S9(7) COMP VALUE ZERO.
015600     05 FSTA-MATCH-SUB           PIC S9(7) COMP VALUE ZERO.
015700
015800 COPY ABENDREC.
015900
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 100-MAINLINE THRU 100-EXIT
016300             UNTIL NO-MORE-XACT-RECS.
016400     PERFORM 999-CLEANUP THRU 999-EXIT.
016500     MOVE ZERO TO RETURN-CODE.
016600     GOBACK.
016700
016800 000-HOUSEKEEPING.
016900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017000     DISPLAY "******** BEGIN JOB FSTAUPD ********".
017100     ACCEPT  WS-DATE FROM DATE.
017200     OPEN OUTPUT SYSOUT.
017300     OPEN INPUT FSTAMSTR.
017400     OPEN INPUT FSTAXACT-FILE.
017500
017600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017700     PERFORM 050-LOAD-MASTER-TABLE THRU 050-EXIT
017800             UNTIL NO-MORE-MASTER.
017900     CLOSE FSTAMSTR.
018000
018100****** "GET ALL" HAS NO PARAGRAPH OF ITS OWN -- FSTA-TABLE, AS
018200****** JUST LOADED, IS ITSELF THE EXPOSED RESULT, EMPTY OR NOT.
018300
018400     MOVE "Y" TO MORE-XACT-SW.
018500     READ FSTAXACT-FILE INTO FSTA-TRANS-REC
018600         AT END
018700         MOVE "N" TO MORE-XACT-SW
018800     END-READ.
018900 000-EXIT.
019000     EXIT.
019100
019200 050-LOAD-MASTER-TABLE.
019300     MOVE "050-LOAD-MASTER-TABLE" TO PARA-NAME.
019400     READ FSTAMSTR INTO FSTA-MASTER-REC
019500         AT END
019600         MOVE "10" TO MFCODE
019700         GO TO 050-EXIT
019800     END-READ.
019900     ADD +1 TO FSTA-TABLE-COUNT, RECORDS-READ.
020000     IF FSTA-TABLE-COUNT > 2000
020100         MOVE "** FIRESTATION MASTER EXCEEDS 2000 ROWS"
020200                                    TO ABEND-REASON
020300         GO TO 1000-ABEND-RTN.
020400     MOVE FSTA-MASTER-REC-RAW TO FSTA-TABLE (FSTA-TABLE-COUNT).
020500 050-EXIT.
020600     EXIT.
020700
020800 100-MAINLINE.
020900     MOVE "100-MAINLINE" TO PARA-NAME.
021000     MOVE "N" TO FSTA-MATCH-SW.
021100     MOVE "N" TO FSTA-DELETE-HIT-SW.
021200
021300****** NO REQUIRED-FIELDS EDIT AND NO DUPLICATE EDIT ON ADD --
021400****** ANY TRANSACTION RECORD IS ACCEPTED AND APPENDED AS-IS.
021500     EVALUATE TRUE
021600         WHEN FSTA-TRANS-IS-ADD
021700             PERFORM 500-APPLY-ADD THRU 500-EXIT
021800         WHEN FSTA-TRANS-IS-DELETE
021900             PERFORM 600-APPLY-DELETE THRU 600-EXIT
022000         WHEN FSTA-TRANS-IS-UPDATE
022100             PERFORM 400-EXISTENCE-EDIT THRU 400-EXIT
022200             IF FSTA-MATCH-FOUND
022300                 PERFORM 700-APPLY-UPDATE THRU 700-EXIT
022400             END-IF
022500     END-EVALUATE.
022600
022700     PERFORM 950-WRITE-XACT-LOG THRU 950-EXIT.
022800
022900     READ FSTAXACT-FILE INTO FSTA-TRANS-REC
023000         AT END
023100         MOVE "N" TO MORE-XACT-SW
023200     END-READ.
023300 100-EXIT.
023400     EXIT.
023500
023600****** REJECT THE UPDATE IF NO ROW'S ADDRESS (CASE-INSENSITIVE)
023700****** MATCHES THE TRANSACTION'S ADDRESS.  STATION IS NOT PART
023800****** OF THE UPDATE KEY.
023900 400-EXISTENCE-EDIT.
024000     MOVE "400-EXISTENCE-EDIT" TO PARA-NAME.
024100     MOVE "N" TO FSTA-MATCH-SW.
024200     MOVE ZERO TO FSTA-MATCH-SUB.
024300     MOVE FSTA-TRANS-ADDRESS TO WS-FOLD-ADDRESS-A.
024400     INSPECT WS-FOLD-ADDRESS-A CONVERTING WS-FOLD-LOWER-TABLE
024500                                        TO WS-FOLD-UPPER-TABLE.
024600
024700     PERFORM 425-COMPARE-ONE-ROW THRU 425-EXIT
024800         VARYING FSTA-SUB FROM 1 BY 1
024900         UNTIL FSTA-SUB > FSTA-TABLE-COUNT
025000         OR FSTA-MATCH-FOUND.
025100 400-EXIT.
025200     EXIT.
025300
025400 425-COMPARE-ONE-ROW.
025500     MOVE "425-COMPARE-ONE-ROW" TO PARA-NAME.
025600     MOVE FSTA-TBL-ADDRESS (FSTA-SUB) TO WS-FOLD-ADDRESS-B.
025700     INSPECT WS-FOLD-ADDRESS-B CONVERTING WS-FOLD-LOWER-TABLE
025800                                        TO WS-FOLD-UPPER-TABLE.
025900     IF WS-FOLD-ADDRESS-A = WS-FOLD-ADDRESS-B
026000         MOVE "Y" TO FSTA-MATCH-SW
026100         MOVE FSTA-SUB TO FSTA-MATCH-SUB.
026200 425-EXIT.
026300     EXIT.
026400
026500 500-APPLY-ADD.
026600     MOVE "500-APPLY-ADD" TO PARA-NAME.
026700     ADD +1 TO FSTA-TABLE-COUNT.
026800     IF FSTA-TABLE-COUNT > 2000
026900         MOVE "** FIRESTATION TABLE FULL ON ADD" TO ABEND-REASON
027000         GO TO 1000-ABEND-RTN.
027100     MOVE FSTA-TRANS-ADDRESS TO
027200             FSTA-TBL-ADDRESS (FSTA-TABLE-COUNT).
027300     MOVE FSTA-TRANS-STATION TO
027400             FSTA-TBL-STATION (FSTA-TABLE-COUNT).
027500     MOVE "Y" TO FSTA-TABLE-CHANGED-SW.
027600 500-EXIT.
027700     EXIT.
027800
027900****** REMOVE EVERY ROW WHOSE ADDRESS AND STATION BOTH EQUAL THE
028000****** TRANSACTION'S -- NO EXISTENCE CHECK, NO REJECTION IF
028100****** NOTHING MATCHES.  BUILDS A FRESH TABLE OMITTING THE HITS
028200****** RATHER THAN SLIDING ROWS, SINCE MORE THAN ONE ROW CAN
028300****** MATCH (ONE ADDRESS COVERED BY SEVERAL STATIONS).
028400 600-APPLY-DELETE.
028500     MOVE "600-APPLY-DELETE" TO PARA-NAME.
028600     MOVE ZERO TO FSTA-OUT-SUB.
028700     PERFORM 625-KEEP-OR-DROP-ROW THRU 625-EXIT
028800         VARYING FSTA-SUB FROM 1 BY 1
028900         UNTIL FSTA-SUB > FSTA-TABLE-COUNT.
029000     MOVE FSTA-OUT-SUB TO FSTA-TABLE-COUNT.
029100****** THE MASTER IS REWRITTEN AT END OF JOB REGARDLESS OF
029200****** WHETHER A MATCH WAS FOUND -- SEE 999-CLEANUP.
029300     MOVE "Y" TO FSTA-TABLE-CHANGED-SW.
029400 600-EXIT.
029500     EXIT.
029600
029700 625-KEEP-OR-DROP-ROW.
029800     MOVE "625-KEEP-OR-DROP-ROW" TO PARA-NAME.
029900     IF FSTA-TRANS-ADDRESS = FSTA-TBL-ADDRESS (FSTA-SUB)
030000         AND FSTA-TRANS-STATION = FSTA-TBL-STATION (FSTA-SUB)
030100         MOVE "Y" TO FSTA-DELETE-HIT-SW
030200     ELSE
030300         ADD +1 TO FSTA-OUT-SUB
030400         MOVE FSTA-TABLE (FSTA-SUB) TO FSTA-TABLE (FSTA-OUT-SUB).
030500 625-EXIT.
030600     EXIT.
030700
030800****** WHOLE-RECORD OVERWRITE -- NOT A FIELD-BY-FIELD MERGE
030900 700-APPLY-UPDATE.
031000     MOVE "700-APPLY-UPDATE" TO PARA-NAME.
031100     MOVE FSTA-TRANS-ADDRESS TO
031200             FSTA-TBL-ADDRESS (FSTA-MATCH-SUB).
031300     MOVE FSTA-TRANS-STATION TO
031400             FSTA-TBL-STATION (FSTA-MATCH-SUB).
031500     MOVE "Y" TO FSTA-TABLE-CHANGED-SW.
031600 700-EXIT.
031700     EXIT.
031800
031900****** WRITE THE ENTIRE IN-MEMORY TABLE BACK TO FSTAMSTR -- ONLY
032000****** CALLED ONCE, AT 999-CLEANUP, AND ONLY IF SOMETHING CHANGED
032100 900-REWRITE-MASTER.
032200     MOVE "900-REWRITE-MASTER" TO PARA-NAME.
032300     OPEN OUTPUT FSTAMSTR.
032400     PERFORM 925-WRITE-ONE-ROW THRU 925-EXIT
032500         VARYING FSTA-SUB FROM 1 BY 1
032600         UNTIL FSTA-SUB > FSTA-TABLE-COUNT.
032700     CLOSE FSTAMSTR.
032800 900-EXIT.
032900     EXIT.
033000
033100 925-WRITE-ONE-ROW.
033200     MOVE "925-WRITE-ONE-ROW" TO PARA-NAME.
033300     MOVE FSTA-TABLE (FSTA-SUB) TO FSTAMSTR-REC.
033400     WRITE FSTAMSTR-REC.
033500     ADD +1 TO RECORDS-WRITTEN.
033600 925-EXIT.
033700     EXIT.
033800
033900 950-WRITE-XACT-LOG.
034000     MOVE "950-WRITE-XACT-LOG" TO PARA-NAME.
034100     MOVE SPACES TO WS-XACT-LOG-REC.
034200     MOVE FSTA-TRANS-CODE     TO LOG-XACT-CODE.
034300     MOVE FSTA-TRANS-ADDRESS  TO LOG-ADDRESS.
034400     MOVE FSTA-TRANS-STATION  TO LOG-STATION.
034500     EVALUATE TRUE
034600         WHEN FSTA-TRANS-IS-ADD
034700             MOVE "ACCEPTED" TO LOG-DISPOSITION
034800             ADD +1 TO XACT-ACCEPTED-CNT
034900         WHEN FSTA-TRANS-IS-DELETE
035000             MOVE "ACCEPTED" TO LOG-DISPOSITION
035100             ADD +1 TO XACT-ACCEPTED-CNT
035200         WHEN FSTA-TRANS-IS-UPDATE AND FSTA-MATCH-FOUND
035300             MOVE "ACCEPTED" TO LOG-DISPOSITION
035400             ADD +1 TO XACT-ACCEPTED-CNT
035500         WHEN OTHER
035600             MOVE "REJECTED" TO LOG-DISPOSITION
035700             ADD +1 TO XACT-REJECTED-CNT
035800     END-EVALUATE.
035900     DISPLAY WS-XACT-LOG-REC.
036000 950-EXIT.
036100     EXIT.
036200
036300 980-CLOSE-FILES.
036400     MOVE "980-CLOSE-FILES" TO PARA-NAME.
036500     CLOSE FSTAXACT-FILE, SYSOUT.
036600 980-EXIT.
036700     EXIT.
036800
036900 999-CLEANUP.
037000     MOVE "999-CLEANUP" TO PARA-NAME.
037100     IF FSTA-TABLE-CHANGED
037200         PERFORM 900-REWRITE-MASTER THRU 900-EXIT.
037300
037400     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
037500
037600     DISPLAY "** FIRESTATION RECORDS READ **".
037700     DISPLAY RECORDS-READ.
037800     DISPLAY "** FIRESTATION RECORDS WRITTEN **".
037900     DISPLAY RECORDS-WRITTEN.
038000     DISPLAY "** TRANSACTIONS ACCEPTED **".
038100     DISPLAY XACT-ACCEPTED-CNT.
038200     DISPLAY "** TRANSACTIONS REJECTED **".
038300     DISPLAY XACT-REJECTED-CNT.
038400     DISPLAY "******** NORMAL END OF JOB FSTAUPD ********".
038500 999-EXIT.
038600     EXIT.
038700
038800 1000-ABEND-RTN.
038900     WRITE SYSOUT-REC FROM ABEND-REC.
039000     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
039100     DISPLAY "*** ABNORMAL END OF JOB-FSTAUPD ***" UPON CONSOLE.
039200     DIVIDE ZERO-VAL INTO ONE-VAL.
