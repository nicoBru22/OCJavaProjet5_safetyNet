000100******************************************************************
000200*    PERSREC   --  PERSON MASTER RECORD / TRANSACTION LAYOUT     *
000300******************************************************************
000400*
000500*    RESIDENT ROSTER MASTER RECORD AND ITS MATCHING TRANSACTION
000600*    RECORD FOR THE SAFETYNET COMMUNITY EMERGENCY-RESPONSE
000700*    ROSTER.  ONE OCCURRENCE OF PERS-MASTER-REC EXISTS PER
000800*    RESIDENT ON FILE.  THE MASTER FILE CARRIES NO KEY OF ITS
000900*    OWN (SEQUENTIAL TEXT, NO INDEXED ACCESS) -- LOOKUP IS BY A
001000*    LINEAR SCAN OF THE IN-MEMORY TABLE ON FIRST-NAME + LAST-NAME
001100*    (PLUS PHONE FOR THE ADD-DUPLICATE EDIT).  SEE PERSUPD.
001200*
001300*    MAINTENANCE HISTORY
001400*    ------------------------------------------------------------
001500*    01/09/89  JRS  ORIGINAL COPYBOOK CUT FOR PERSUPD
001600*    03/14/91  TGD  ADDED PERS-TRANS-REC FOR THE OVERNIGHT FEED
001700*    11/02/98  MKL  Y2K REVIEW OF THIS MEMBER -- NO DATE-VALUED
001800*                   FIELDS ON THIS RECORD, NO CHANGE REQUIRED
001900*    07/16/03  RFH  ADDED PERS-NAME-KEY-VIEW REDEFINES FOR THE
002000*                   NAME-ONLY SEARCH IN 400-EXISTENCE-EDIT
002100******************************************************************
002200*
002300*    PERSON MASTER RECORD -- ONE ENTRY PER RESIDENT ON THE ROSTER
002400*
002500 01  PERS-MASTER-REC.
002600     05  PERS-FIRST-NAME             PIC X(20).
002700     05  PERS-LAST-NAME              PIC X(20).
002800     05  PERS-ADDRESS                PIC X(40).
002900     05  PERS-CITY                   PIC X(20).
003000     05  PERS-ZIP                    PIC X(10).
003100     05  PERS-PHONE                  PIC X(15).
003200     05  PERS-EMAIL                  PIC X(40).
003300     05  FILLER                      PIC X(10).
003400*
003500*    RAW WHOLE-RECORD VIEW -- USED FOR TABLE-LOAD, TABLE-REWRITE
003600*    AND INITIALIZE OF A SINGLE ROW WITHOUT NAMING EVERY FIELD
003700*
003800 01  PERS-MASTER-REC-R REDEFINES PERS-MASTER-REC.
003900     05  PERS-MASTER-REC-RAW         PIC X(175).
004000*
004100*    NAME-ONLY KEY VIEW -- LAID OVER THE MASTER RECORD SO A
004200*    SEARCH PARAGRAPH CAN COMPARE JUST THE TWO NAME FIELDS
004300*    WITHOUT A GROUP-MOVE OF THE WHOLE ROW
004400*
004500 01  PERS-NAME-KEY-VIEW REDEFINES PERS-MASTER-REC.
004600     05  PERS-KEY-FIRST-NAME         PIC X(20).
004700     05  PERS-KEY-LAST-NAME          PIC X(20).
004800     05  FILLER                      PIC X(135).
004900*
005000******************************************************************
005100*    PERSON TRANSACTION RECORD -- ONE PER MAINTENANCE REQUEST.
005200*    TRANS-CODE OF A=ADD, D=DELETE, U=UPDATE CARRIED IN FRONT OF
005300*    A FULL PERSON RECORD BODY.
005400******************************************************************
005500*
005600 01  PERS-TRANS-REC.
005700     05  PERS-TRANS-CODE             PIC X(01).
005800         88  PERS-TRANS-IS-ADD           VALUE "A".
005900         88  PERS-TRANS-IS-DELETE        VALUE "D".
006000         88  PERS-TRANS-IS-UPDATE        VALUE "U".
006100     05  PERS-TRANS-DATA.
006200         10  PERS-TRANS-FIRST-NAME   PIC X(20).
006300         10  PERS-TRANS-LAST-NAME    PIC X(20).
006400         10  PERS-TRANS-ADDRESS      PIC X(40).
006500         10  PERS-TRANS-CITY         PIC X(20).
006600         10  PERS-TRANS-ZIP          PIC X(10).
006700         10  PERS-TRANS-PHONE        PIC X(15).
006800         10  PERS-TRANS-EMAIL        PIC X(40).
006900     05  FILLER                      PIC X(10).
007000*
007100*    RAW WHOLE-RECORD VIEW OF THE TRANSACTION -- USED WHEN THE
007200*    RECORD IS READ INTO THE PROGRAM'S TRANSACTION AREA
007300*
007400 01  PERS-TRANS-REC-R REDEFINES PERS-TRANS-REC.
007500     05  PERS-TRANS-REC-RAW          PIC X(176).
