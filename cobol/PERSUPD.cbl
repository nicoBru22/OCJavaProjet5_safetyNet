000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PERSUPD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/09/89.
000600 DATE-COMPILED. 01/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    PERSUPD  --  SAFETYNET PERSON MASTER MAINTENANCE            *
001000******************************************************************
001100*
001200*    APPLIES ADD/DELETE/UPDATE TRANSACTIONS AGAINST THE PERSON
001300*    ROSTER MASTER (NAME, ADDRESS, CITY, ZIP, PHONE, EMAIL) FOR
001400*    THE COMMUNITY EMERGENCY-RESPONSE ROSTER.  THE FULL MASTER IS
001500*    READ INTO A WORKING-STORAGE TABLE AT THE TOP OF THE JOB AND
001600*    THE WHOLE TABLE IS WRITTEN BACK OUT AT END OF JOB IF ANY
001700*    TRANSACTION CHANGED IT -- THERE IS NO INDEXED ACCESS TO THIS
001800*    FILE, SO EVERY LOOKUP IS A TABLE SCAN.
001900*
002000*    ACCEPTED AND REJECTED TRANSACTIONS ARE BOTH DISPLAYED ON
002100*    SYSOUT SO THE OPERATOR CAN SEE WHAT THE RUN DID WITHOUT
002200*    PULLING THE MASTER BEFORE-AND-AFTER.
002300*
002400*    CHANGE LOG
002500*    ------------------------------------------------------------
002600*    01/09/89  JRS  ORIGINAL PROGRAM
002700*    03/14/91  TGD  RQ4471 - ADDED THE OVERNIGHT TRANSACTION FEED
002800*                   (PERSXACT), REPLACING THE ONLINE UPDATE PANEL
002900*    03/15/91  TGD  RQ4471 - EXPANDED PERS-TABLE FROM 500 TO 2000
003000*                   ROWS TO COVER THE COUNTY-WIDE ROSTER MERGE
003100*    09/02/93  RFH  RQ5290 - ADD NOW REJECTS ON A DUPLICATE
003200*                   NAME+PHONE MATCH INSTEAD OF SILENTLY STACKING
003300*                   TWO ROWS FOR THE SAME RESIDENT
003400*    11/02/98  MKL  Y2K REVIEW OF THIS PROGRAM -- NO DATE FIELDS
003500*                   ARE READ, COMPARED OR STORED HERE, NO CHANGE
003600*    11/03/98  MKL  Y2K REVIEW -- WS-DATE (DISPLAY ONLY, ACCEPT
003700*                   FROM DATE) CARRIES A 2-DIGIT YEAR BY DESIGN
003800*                   OF THE OPERATING SYSTEM CLOCK SERVICE; NOTED,
003900*                   NOT CHANGED, PER STANDARDS MEMO 98-14
004000*    07/16/03  RFH  RQ6018 - EXISTENCE EDIT ON UPDATE NOW MATCHES
004100*                   NAME ONLY (PHONE MAY LEGITIMATELY CHANGE ON
004200*                   AN UPDATE, SO IT CANNOT BE PART OF THE KEY)
004300*    02/09/07  DLW  RQ6544 - REWRITE OF MASTER MOVED TO END OF
004400*                   JOB (WAS PER-TRANSACTION) TO CUT DASD I/O ON
004500*                   THE OVERNIGHT WINDOW; NET RESULT ON THE FILE
004600*                   IS UNCHANGED
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT PERSXACT-FILE
006100     ASSIGN TO UT-S-PERSXACT
006200       ORGANIZATION IS SEQUENTIAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600****** FLAT TEXT MASTER -- NO INDEXED ACCESS, READ WHOLE INTO
006700****** PERS-TABLE AT 000-HOUSEKEEPING AND WRITTEN WHOLE BACK OUT
006800****** OF PERS-TABLE AT 900-REWRITE-MASTER
006900     SELECT PERSMSTR
007000     ASSIGN TO PERSMSTR
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS MFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 100 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(100).
008400
008500****** ONE OVERNIGHT TRANSACTION PER RECORD -- A=ADD, D=DELETE,
008600****** U=UPDATE, FOLLOWED BY A FULL PERSON RECORD BODY
008700 FD  PERSXACT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORD CONTAINS 176 CHARACTERS
009200     DATA RECORD IS PERSXACT-REC.
009300 01  PERSXACT-REC  PIC X(176).
009400
009500 FD  PERSMSTR
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORD CONTAINS 175 CHARACTERS
010000     DATA RECORD IS PERSMSTR-REC.
010100 01  PERSMSTR-REC  PIC X(175).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                  PIC X(2).
010700         88 CODE-READ     VALUE SPACES.
010800         88 NO-MORE-DATA  VALUE "10".
010900     05  OFCODE                  PIC X(2).
011000         88 CODE-WRITE    VALUE SPACES.
011100     05  MFCODE                  PIC X(2).
011200         88 MASTER-READ-OK   VALUE SPACES.
011300         88 NO-MORE-MASTER   VALUE "10".
011400
011500 COPY PERSREC.
011600
011700****** IN-MEMORY IMAGE OF THE FULL PERSON MASTER -- ONE ROW PER
011800****** RESIDENT.  2000 ROWS COVERS THE COUNTY-WIDE ROSTER MERGE
011900****** WITH ROOM TO SPARE (SEE CHANGE LOG 03/15/91).
012000 01  PERS-TABLE-AREA.
012100     05  PERS-TABLE OCCURS 2000 TIMES.
012200         10  PERS-TBL-FIRST-NAME     PIC X(20).
012300         10  PERS-TBL-LAST-NAME      PIC X(20).
012400         10  PERS-TBL-ADDRESS        PIC X(40).
012500         10  PERS-TBL-CITY           PIC X(20).
012600         10  PERS-TBL-ZIP            PIC X(10).
012700         10  PERS-TBL-PHONE          PIC X(15).
012800         10  PERS-TBL-EMAIL          PIC X(40).
012900         10  FILLER                  PIC X(10).
013000
013100****** ONE LINE PER TRANSACTION, DISPLAYED TO SYSOUT AS THE
013200****** ACCEPT/REJECT AUDIT TRAIL -- NOT A PRINTED REPORT
013300 01  WS-XACT-LOG-REC.
013400     05  LOG-XACT-CODE               PIC X(01).
013500     05  FILLER                      PIC X(01) VALUE SPACE.
013600     05  LOG-FIRST-NAME              PIC X(20).
013700     05  FILLER                      PIC X(01) VALUE SPACE.
013800     05  LOG-LAST-NAME               PIC X(20).
013900     05  FILLER                      PIC X(01) VALUE SPACE.
014000     05  LOG-PHONE                   PIC X(15).
014100     05  FILLER                      PIC X(01) VALUE SPACE.
014200     05  LOG-DISPOSITION             PIC X(08).
014300     05  FILLER                      PIC X(20).
014400
014500 01  WS-XACT-LOG-REC-R REDEFINES WS-XACT-LOG-REC.
014600     05  WS-XACT-LOG-REC-RAW         PIC X(88).
014700
014800 01  WS-CASE-FOLD-AREA.
014900     05  WS-FOLD-UPPER-TABLE   PIC X(26)
015000                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015100     05  WS-FOLD-LOWER-TABLE   PIC X(26)
015200                 VALUE "abcdefghijklmnopqrstuvwxyz".
015300     05  WS-FOLD-FIRST-A       PIC X(20).
015400     05  WS-FOLD-LAST-A        PIC X(20).
015500     05  WS-FOLD-PHONE-A       PIC X(15).
015600     05  WS-FOLD-FIRST-B       PIC X(20).
015700     05  WS-FOLD-LAST-B        PIC X(20).
015800     05  WS-FOLD-PHONE-B       PIC X(15).
015900     05  FILLER                PIC X(10).
016000
016100 77  WS-DATE                       PIC 9(6).
016200 01  MORE-XACT-SW                  PIC X(1) VALUE SPACE.
016300     88 NO-MORE-XACT-RECS    VALUE "N".
016400     88 MORE-XACT-RECS       VALUE " ".
016500 01  PERS-EDIT-FAILED-SW           PIC X(1) VALUE "N".
016600     88 PERS-EDIT-FAILED     VALUE "Y".
016700     88 PERS-EDIT-PASSED     VALUE "N".
016800 01  PERS-MATCH-SW                 PIC X(1) VALUE "N".
016900     88 PERS-MATCH-FOUND     VALUE "Y".
017000     88 PERS-MATCH-NOT-FOUND VALUE "N".
017100 01  PERS-TABLE-CHANGED-SW          PIC X(1) VALUE "N".
017200     88 PERS-TABLE-CHANGED   VALUE "Y".
017300
017400 01  COUNTERS-AND-ACCUMULATORS.
017500     05 RECORDS-READ             PIC S9(7) COMP.
017600     05 RECORDS-WRITTEN          PIC S9(7) COMP.
017700     05 XACT-ACCEPTED-CNT        PIC S9(7) COMP.
017800     05 XACT-REJECTED-CNT        PIC S9(7) COMP.
017900     05 PERS-TABLE-COUNT         PIC S9(7) COMP VALUE ZERO.
018000     05 PERS-SUB                 PIC S9(7) COMP VALUE ZERO.
018100     05 PERS-MATCH-SUB           PIC S9(7) COMP VALUE ZERO.
018200
018300 COPY ABENDREC.
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-XACT-RECS.
018900     PERFORM 999-CLEANUP THRU 999-EXIT.
019000     MOVE ZERO TO RETURN-CODE.
019100     GOBACK.
019200
019300 000-HOUSEKEEPING.
019400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019500     DISPLAY "******** BEGIN JOB PERSUPD ********".
019600     ACCEPT  WS-DATE FROM DATE.
019700     OPEN OUTPUT SYSOUT.
019800     OPEN INPUT PERSMSTR.
019900     OPEN INPUT PERSXACT-FILE.
020000
020100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020200     PERFORM 050-LOAD-MASTER-TABLE THRU 050-EXIT
020300             UNTIL NO-MORE-MASTER.
020400     CLOSE PERSMSTR.
020500
020600     MOVE "Y" TO MORE-XACT-SW.
020700     READ PERSXACT-FILE INTO PERS-TRANS-REC
020800         AT END
020900         MOVE "N" TO MORE-XACT-SW
021000     END-READ.
021100 000-EXIT.
021200     EXIT.
021300
021400 050-LOAD-MASTER-TABLE.
021500     MOVE "050-LOAD-MASTER-TABLE" TO PARA-NAME.
021600     READ PERSMSTR INTO PERS-MASTER-REC
021700         AT END
021800         MOVE "10" TO MFCODE
021900         GO TO 050-EXIT
022000     END-READ.
022100     ADD +1 TO PERS-TABLE-COUNT, RECORDS-READ.
022200     IF PERS-TABLE-COUNT > 2000
022300         MOVE "** PERSON MASTER EXCEEDS 2000 ROWS" TO ABEND-REASON
022400         GO TO 1000-ABEND-RTN.
022500     MOVE PERS-MASTER-REC-RAW TO PERS-TABLE (PERS-TABLE-COUNT).
022600 050-EXIT.
022700     EXIT.
022800
022900 100-MAINLINE.
023000     MOVE "100-MAINLINE" TO PARA-NAME.
023100     MOVE "N" TO PERS-EDIT-FAILED-SW.
023200     MOVE "N" TO PERS-MATCH-SW.
023300
023400     EVALUATE TRUE
023500         WHEN PERS-TRANS-IS-ADD
023600             PERFORM 200-EDIT-REQUIRED-FIELDS THRU 200-EXIT
023700             IF PERS-EDIT-PASSED
023800                 PERFORM 300-DUPLICATE-EDIT THRU 300-EXIT
023900                 IF PERS-MATCH-NOT-FOUND
024000                     PERFORM 500-APPLY-ADD THRU 500-EXIT
024100                 END-IF
024200             END-IF
024300         WHEN PERS-TRANS-IS-DELETE
024400             PERFORM 420-SCAN-NAME-PHONE-MATCH THRU 420-EXIT
024500             IF PERS-MATCH-FOUND
024600                 PERFORM 600-APPLY-DELETE THRU 600-EXIT
024700             END-IF
024800         WHEN PERS-TRANS-IS-UPDATE
024900             PERFORM 200-EDIT-REQUIRED-FIELDS THRU 200-EXIT
025000             IF PERS-EDIT-PASSED
025100                 PERFORM 400-EXISTENCE-EDIT THRU 400-EXIT
025200                 IF PERS-MATCH-FOUND
025300                     PERFORM 700-APPLY-UPDATE THRU 700-EXIT
025400                 END-IF
025500             END-IF
025600     END-EVALUATE.
025700
025800     PERFORM 950-WRITE-XACT-LOG THRU 950-EXIT.
025900
026000     READ PERSXACT-FILE INTO PERS-TRANS-REC
026100         AT END
026200         MOVE "N" TO MORE-XACT-SW
026300     END-READ.
026400 100-EXIT.
026500     EXIT.
026600
026700****** ADD REQUIRES FIRST/LAST/PHONE.  UPDATE REQUIRES FIRST/LAST
026800****** ONLY -- PHONE MAY BE THE VERY FIELD BEING CHANGED.  DELETE
026900****** HAS NO REQUIRED-FIELDS EDIT OF ITS OWN (SEE 100-MAINLINE).
027000 200-EDIT-REQUIRED-FIELDS.
027100     MOVE "200-EDIT-REQUIRED-FIELDS" TO PARA-NAME.
027200     MOVE "N" TO PERS-EDIT-FAILED-SW.
027300     IF PERS-TRANS-FIRST-NAME = SPACES
027400         OR PERS-TRANS-LAST-NAME = SPACES
027500         MOVE "Y" TO PERS-EDIT-FAILED-SW
027600         GO TO 200-EXIT.
027700     IF PERS-TRANS-IS-ADD
027800         AND PERS-TRANS-PHONE = SPACES
027900         MOVE "Y" TO PERS-EDIT-FAILED-SW.
028000 200-EXIT.
028100     EXIT.
028200
028300****** REJECT THE ADD IF FIRST+LAST+PHONE (CASE-INSENSITIVE) IS
028400****** ALREADY ON THE TABLE
028500 300-DUPLICATE-EDIT.
028600     MOVE "300-DUPLICATE-EDIT" TO PARA-NAME.
028700     PERFORM 420-SCAN-NAME-PHONE-MATCH THRU 420-EXIT.
028800 300-EXIT.
028900     EXIT.
029000
029100****** REJECT THE UPDATE IF FIRST+LAST (CASE-INSENSITIVE) IS NOT
029200****** ALREADY ON THE TABLE
029300 400-EXISTENCE-EDIT.
029400     MOVE "400-EXISTENCE-EDIT" TO PARA-NAME.
029500     PERFORM 440-SCAN-NAME-ONLY-MATCH THRU 440-EXIT.
029600 400-EXIT.
029700     EXIT.
029800
029900****** SCAN FOR FIRST+LAST+PHONE MATCH, CASE-INSENSITIVE.  USED
030000****** BY THE ADD-DUPLICATE EDIT AND THE DELETE-EXISTENCE EDIT --
030100****** THE SPEC USES THE SAME THREE-FIELD KEY FOR BOTH.
030200 420-SCAN-NAME-PHONE-MATCH.
030300     MOVE "420-SCAN-NAME-PHONE-MATCH" TO PARA-NAME.
030400     MOVE "N" TO PERS-MATCH-SW.
030500     MOVE ZERO TO PERS-MATCH-SUB.
030600     MOVE PERS-TRANS-FIRST-NAME TO WS-FOLD-FIRST-A.
030700     MOVE PERS-TRANS-LAST-NAME  TO WS-FOLD-LAST-A.
030800     MOVE PERS-TRANS-PHONE      TO WS-FOLD-PHONE-A.
030900     INSPECT WS-FOLD-FIRST-A CONVERTING WS-FOLD-LOWER-TABLE
031000                                      TO WS-FOLD-UPPER-TABLE.
031100     INSPECT WS-FOLD-LAST-A  CONVERTING WS-FOLD-LOWER-TABLE
031200                                      TO WS-FOLD-UPPER-TABLE.
031300     INSPECT WS-FOLD-PHONE-A CONVERTING WS-FOLD-LOWER-TABLE
031400                                      TO WS-FOLD-UPPER-TABLE.
031500
031600     PERFORM 425-COMPARE-ONE-ROW THRU 425-EXIT
031700         VARYING PERS-SUB FROM 1 BY 1
031800         UNTIL PERS-SUB > PERS-TABLE-COUNT
031900         OR PERS-MATCH-FOUND.
032000 420-EXIT.
032100     EXIT.
032200
032300 425-COMPARE-ONE-ROW.
032400     MOVE "425-COMPARE-ONE-ROW" TO PARA-NAME.
032500     MOVE PERS-TBL-FIRST-NAME (PERS-SUB) TO WS-FOLD-FIRST-B.
032600     MOVE PERS-TBL-LAST-NAME  (PERS-SUB) TO WS-FOLD-LAST-B.
032700     MOVE PERS-TBL-PHONE      (PERS-SUB) TO WS-FOLD-PHONE-B.
032800     INSPECT WS-FOLD-FIRST-B CONVERTING WS-FOLD-LOWER-TABLE
032900                                      TO WS-FOLD-UPPER-TABLE.
033000     INSPECT WS-FOLD-LAST-B  CONVERTING WS-FOLD-LOWER-TABLE
033100                                      TO WS-FOLD-UPPER-TABLE.
033200     INSPECT WS-FOLD-PHONE-B CONVERTING WS-FOLD-LOWER-TABLE
033300                                      TO WS-FOLD-UPPER-TABLE.
033400     IF WS-FOLD-FIRST-A = WS-FOLD-FIRST-B
033500         AND WS-FOLD-LAST-A = WS-FOLD-LAST-B
033600         AND WS-FOLD-PHONE-A = WS-FOLD-PHONE-B
033700         MOVE "Y" TO PERS-MATCH-SW
033800         MOVE PERS-SUB TO PERS-MATCH-SUB.
033900 425-EXIT.
034000     EXIT.
034100
034200****** SCAN FOR FIRST+LAST MATCH ONLY, CASE-INSENSITIVE.  USED BY
034300****** THE UPDATE-EXISTENCE EDIT (PHONE IS NOT PART OF THIS KEY).
034400 440-SCAN-NAME-ONLY-MATCH.
034500     MOVE "440-SCAN-NAME-ONLY-MATCH" TO PARA-NAME.
034600     MOVE "N" TO PERS-MATCH-SW.
034700     MOVE ZERO TO PERS-MATCH-SUB.
034800     MOVE PERS-TRANS-FIRST-NAME TO WS-FOLD-FIRST-A.
034900     MOVE PERS-TRANS-LAST-NAME  TO WS-FOLD-LAST-A.
035000     INSPECT WS-FOLD-FIRST-A CONVERTING WS-FOLD-LOWER-TABLE
035100                                      TO WS-FOLD-UPPER-TABLE.
035200     INSPECT WS-FOLD-LAST-A  CONVERTING WS-FOLD-LOWER-TABLE
035300                                      TO WS-FOLD-UPPER-TABLE.
035400
035500     PERFORM 445-COMPARE-ONE-ROW-NAME THRU 445-EXIT
035600         VARYING PERS-SUB FROM 1 BY 1
035700         UNTIL PERS-SUB > PERS-TABLE-COUNT
035800         OR PERS-MATCH-FOUND.
035900 440-EXIT.
036000     EXIT.
036100
036200 445-COMPARE-ONE-ROW-NAME.
036300     MOVE "445-COMPARE-ONE-ROW-NAME" TO PARA-NAME.
036400     MOVE PERS-TBL-FIRST-NAME (PERS-SUB) TO WS-FOLD-FIRST-B.
036500     MOVE PERS-TBL-LAST-NAME  (PERS-SUB) TO WS-FOLD-LAST-B.
036600     INSPECT WS-FOLD-FIRST-B CONVERTING WS-FOLD-LOWER-TABLE
036700                                      TO WS-FOLD-UPPER-TABLE.
036800     INSPECT WS-FOLD-LAST-B  CONVERTING WS-FOLD-LOWER-TABLE
036900                                      TO WS-FOLD-UPPER-TABLE.
037000     IF WS-FOLD-FIRST-A = WS-FOLD-FIRST-B
037100         AND WS-FOLD-LAST-A = WS-FOLD-LAST-B
037200         MOVE "Y" TO PERS-MATCH-SW
037300         MOVE PERS-SUB TO PERS-MATCH-SUB.
037400 445-EXIT.
037500     EXIT.
037600
037700 500-APPLY-ADD.
037800     MOVE "500-APPLY-ADD" TO PARA-NAME.
037900     ADD +1 TO PERS-TABLE-COUNT.
038000     IF PERS-TABLE-COUNT > 2000
038100         MOVE "** PERSON TABLE FULL ON ADD" TO ABEND-REASON
038200         GO TO 1000-ABEND-RTN.
038300     MOVE PERS-TRANS-FIRST-NAME TO
038400             PERS-TBL-FIRST-NAME (PERS-TABLE-COUNT).
038500     MOVE PERS-TRANS-LAST-NAME  TO
038600             PERS-TBL-LAST-NAME  (PERS-TABLE-COUNT).
038700     MOVE PERS-TRANS-ADDRESS    TO
038800             PERS-TBL-ADDRESS    (PERS-TABLE-COUNT).
038900     MOVE PERS-TRANS-CITY       TO
039000             PERS-TBL-CITY       (PERS-TABLE-COUNT).
039100     MOVE PERS-TRANS-ZIP        TO
039200             PERS-TBL-ZIP        (PERS-TABLE-COUNT).
039300     MOVE PERS-TRANS-PHONE      TO
039400             PERS-TBL-PHONE      (PERS-TABLE-COUNT).
039500     MOVE PERS-TRANS-EMAIL      TO
039600             PERS-TBL-EMAIL      (PERS-TABLE-COUNT).
039700     MOVE "Y" TO PERS-TABLE-CHANGED-SW.
039800 500-EXIT.
039900     EXIT.
040000
040100****** REMOVE PERS-TABLE (PERS-MATCH-SUB) BY SLIDING EVERY ROW
040200****** BEHIND IT UP ONE POSITION
040300 600-APPLY-DELETE.
040400     MOVE "600-APPLY-DELETE" TO PARA-NAME.
040500     PERFORM 625-CLOSE-TABLE-GAP THRU 625-EXIT
040600         VARYING PERS-SUB FROM PERS-MATCH-SUB BY 1
040700         UNTIL PERS-SUB > PERS-TABLE-COUNT - 1.
040800     SUBTRACT 1 FROM PERS-TABLE-COUNT.
040900     MOVE "Y" TO PERS-TABLE-CHANGED-SW.
041000 600-EXIT.
041100     EXIT.
041200
041300 625-CLOSE-TABLE-GAP.
041400     MOVE "625-CLOSE-TABLE-GAP" TO PARA-NAME.
041500     MOVE PERS-TABLE (PERS-SUB + 1) TO PERS-TABLE (PERS-SUB).
041600 625-EXIT.
041700     EXIT.
041800
041900****** WHOLE-RECORD OVERWRITE -- NOT A FIELD-BY-FIELD MERGE
042000 700-APPLY-UPDATE.
042100     MOVE "700-APPLY-UPDATE" TO PARA-NAME.
042200     MOVE PERS-TRANS-FIRST-NAME TO
042300             PERS-TBL-FIRST-NAME (PERS-MATCH-SUB).
042400     MOVE PERS-TRANS-LAST-NAME  TO
042500             PERS-TBL-LAST-NAME  (PERS-MATCH-SUB).
042600     MOVE PERS-TRANS-ADDRESS    TO
042700             PERS-TBL-ADDRESS    (PERS-MATCH-SUB).
042800     MOVE PERS-TRANS-CITY       TO
042900             PERS-TBL-CITY       (PERS-MATCH-SUB).
043000     MOVE PERS-TRANS-ZIP        TO
043100             PERS-TBL-ZIP        (PERS-MATCH-SUB).
043200     MOVE PERS-TRANS-PHONE      TO
043300             PERS-TBL-PHONE      (PERS-MATCH-SUB).
043400     MOVE PERS-TRANS-EMAIL      TO
043500             PERS-TBL-EMAIL      (PERS-MATCH-SUB).
043600     MOVE "Y" TO PERS-TABLE-CHANGED-SW.
043700 700-EXIT.
043800     EXIT.
043900
044000****** WRITE THE ENTIRE IN-MEMORY TABLE BACK TO PERSMSTR -- ONLY
044100****** CALLED ONCE, AT 999-CLEANUP, AND ONLY IF SOMETHING CHANGED
044200 900-REWRITE-MASTER.
044300     MOVE "900-REWRITE-MASTER" TO PARA-NAME.
044400     OPEN OUTPUT PERSMSTR.
044500     PERFORM 925-WRITE-ONE-ROW THRU 925-EXIT
044600         VARYING PERS-SUB FROM 1 BY 1
044700         UNTIL PERS-SUB > PERS-TABLE-COUNT.
044800     CLOSE PERSMSTR.
044900 900-EXIT.
045000     EXIT.
045100
045200 925-WRITE-ONE-ROW.
045300     MOVE "925-WRITE-ONE-ROW" TO PARA-NAME.
045400     MOVE PERS-TABLE (PERS-SUB) TO PERSMSTR-REC.
045500     WRITE PERSMSTR-REC.
045600     ADD +1 TO RECORDS-WRITTEN.
045700 925-EXIT.
045800     EXIT.
045900
046000 950-WRITE-XACT-LOG.
046100     MOVE "950-WRITE-XACT-LOG" TO PARA-NAME.
046200     MOVE SPACES TO WS-XACT-LOG-REC.
046300     MOVE PERS-TRANS-CODE       TO LOG-XACT-CODE.
046400     MOVE PERS-TRANS-FIRST-NAME TO LOG-FIRST-NAME.
046500     MOVE PERS-TRANS-LAST-NAME  TO LOG-LAST-NAME.
046600     MOVE PERS-TRANS-PHONE      TO LOG-PHONE.
046700     IF PERS-TRANS-IS-ADD
046800         IF PERS-EDIT-PASSED AND PERS-MATCH-NOT-FOUND
046900             MOVE "ACCEPTED" TO LOG-DISPOSITION
047000             ADD +1 TO XACT-ACCEPTED-CNT
047100         ELSE
047200             MOVE "REJECTED" TO LOG-DISPOSITION
047300             ADD +1 TO XACT-REJECTED-CNT
047400         END-IF
047500     ELSE
047600     IF PERS-TRANS-IS-DELETE
047700         IF PERS-MATCH-FOUND
047800             MOVE "ACCEPTED" TO LOG-DISPOSITION
047900             ADD +1 TO XACT-ACCEPTED-CNT
048000         ELSE
048100             MOVE "REJECTED" TO LOG-DISPOSITION
048200             ADD +1 TO XACT-REJECTED-CNT
048300         END-IF
048400     ELSE
048500         IF PERS-EDIT-PASSED AND PERS-MATCH-FOUND
048600             MOVE "ACCEPTED" TO LOG-DISPOSITION
048700             ADD +1 TO XACT-ACCEPTED-CNT
048800         ELSE
048900             MOVE "REJECTED" TO LOG-DISPOSITION
049000             ADD +1 TO XACT-REJECTED-CNT
049100         END-IF
049200     END-IF.
049300     DISPLAY WS-XACT-LOG-REC.
049400 950-EXIT.
049500     EXIT.
049600
049700 980-CLOSE-FILES.
049800     MOVE "980-CLOSE-FILES" TO PARA-NAME.
049900     CLOSE PERSXACT-FILE, SYSOUT.
050000 980-EXIT.
050100     EXIT.
050200
050300 999-CLEANUP.
050400     MOVE "999-CLEANUP" TO PARA-NAME.
050500     IF PERS-TABLE-CHANGED
050600         PERFORM 900-REWRITE-MASTER THRU 900-EXIT.
050700
050800     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
050900
051000     DISPLAY "** PERSON RECORDS READ **".
051100     DISPLAY RECORDS-READ.
051200     DISPLAY "** PERSON RECORDS WRITTEN **".
051300     DISPLAY RECORDS-WRITTEN.
051400     DISPLAY "** TRANSACTIONS ACCEPTED **".
051500     DISPLAY XACT-ACCEPTED-CNT.
051600     DISPLAY "** TRANSACTIONS REJECTED **".
051700     DISPLAY XACT-REJECTED-CNT.
051800     DISPLAY "******** NORMAL END OF JOB PERSUPD ********".
051900 999-EXIT.
052000     EXIT.
052100
052200 1000-ABEND-RTN.
052300     WRITE SYSOUT-REC FROM ABEND-REC.
052400     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
052500     DISPLAY "*** ABNORMAL END OF JOB-PERSUPD ***" UPON CONSOLE.
052600     DIVIDE ZERO-VAL INTO ONE-VAL.
