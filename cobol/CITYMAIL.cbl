000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CITYMAIL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/18/89.
000600 DATE-COMPILED. 05/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    CITYMAIL  --  SAFETYNET COMMUNITY EMAIL EXTRACT REPORT      *
001000******************************************************************
001100*
001200*    ONE-PARAMETER EXTRACT RUN -- READS A SINGLE CITY NAME OFF
001300*    THE CITYCARD FILE AND LISTS THE NAME AND EMAIL ADDRESS OF
001400*    EVERY RESIDENT ON THE PERSON MASTER WHOSE CITY MATCHES,
001500*    CASE-INSENSITIVE.  USED BY THE COMMUNITY RELATIONS DESK TO
001600*    PULL AN EMAIL LIST WHEN A NEIGHBORHOOD MEETING OR EVACUATION
001700*    NOTICE GOES OUT.
001800*
001900*    THE MASTER IS SCANNED STRAIGHT THROUGH, FILE ORDER, ONE PASS
002000*    -- NO SORT STEP.  THIS IS NOT A MAINTENANCE PROGRAM: PERSMSTR
002100*    IS OPENED INPUT ONLY AND NEVER REWRITTEN.  A BLANK CITY ON
002200*    THE PARAMETER CARD IS TREATED AS A JOB-SETUP ERROR AND
002300*    ABENDS THE STEP RATHER THAN RUNNING AN UNBOUNDED LIST.
002400*
002500*    CHANGE LOG
002600*    ------------------------------------------------------------
002700*    05/18/89  JRS  ORIGINAL PROGRAM, PAGE-HEADER/COLUMN-HEADER
002800*                   SKELETON LIFTED FROM THE PATIENT LISTING RUN
002900*    04/02/95  TGD  RQ5210 - CITY COMPARE MADE CASE-INSENSITIVE,
003000*                   MATCHING THE FOLD IDIOM USED IN THE UPDATE
003100*                   PROGRAMS (WAS A LITERAL COMPARE)
003200*    11/23/98  MKL  Y2K REVIEW OF THIS PROGRAM -- WS-DATE PRINTS
003300*                   ON THE PAGE HEADER ONLY, NOT COMPARED OR
003400*                   STORED, NO CHANGE REQUIRED
003500*    06/05/03  RFH  RQ5977 - BLANK CITY PARAMETER NOW ABENDS THE
003600*                   STEP INSTEAD OF FALLING THROUGH AND LISTING
003700*                   THE WHOLE ROSTER, PER COMMUNITY RELATIONS
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT CITYCARD-FILE
005400     ASSIGN TO UT-S-CITYCARD
005500       ORGANIZATION IS SEQUENTIAL
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS CFCODE.
005800
005900****** FLAT TEXT MASTER, INPUT ONLY -- NEVER OPENED FOR OUTPUT BY
006000****** THIS PROGRAM.  THIS RUN DOES NOT MAINTAIN THE ROSTER.
006100     SELECT PERSMSTR
006200     ASSIGN TO PERSMSTR
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS MFCODE.
006600
006700     SELECT CITYRPT
006800     ASSIGN TO UT-S-CITYRPT
006900       ORGANIZATION IS SEQUENTIAL
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 100 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(100).
008200
008300****** ONE PARAMETER RECORD PER RUN -- THE CITY TO EXTRACT
008400 FD  CITYCARD-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORD CONTAINS 20 CHARACTERS
008900     DATA RECORD IS CITYCARD-REC.
009000 01  CITYCARD-REC  PIC X(20).
009100
009200 FD  PERSMSTR
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORD CONTAINS 175 CHARACTERS
009700     DATA RECORD IS PERSMSTR-REC.
009800 01  PERSMSTR-REC  PIC X(175).
009900
010000****** PRINTED EMAIL LIST -- ONE LINE PER MATCHING RESIDENT, PLUS
010100****** PAGE-HEADER AND COLUMN-HEADER LINES WRITTEN THE SAME WAY
010200 FD  CITYRPT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORD CONTAINS 133 CHARACTERS
010700     DATA RECORD IS CITYRPT-REC.
010800 01  CITYRPT-REC  PIC X(133).
010900
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  CFCODE                  PIC X(2).
011400         88 CARD-READ     VALUE SPACES.
011500         88 NO-MORE-CARD  VALUE "10".
011600     05  MFCODE                  PIC X(2).
011700         88 MASTER-READ-OK   VALUE SPACES.
011800         88 NO-MORE-MASTER   VALUE "10".
011900     05  OFCODE                  PIC X(2).
012000         88 CODE-WRITE    VALUE SPACES.
012100
012200 COPY PERSREC.
012300
012400****** CITY-PARAMETER AREA -- HOLDS THE ONE VALUE READ OFF
012500****** CITYCARD-FILE FOR THE LIFE OF THE RUN
012600 01  WS-CITY-PARM-AREA.
012700     05  WS-CITY-PARM            PIC X(20).
012800     05  WS-FOLD-CITY-PARM       PIC X(20).
012900     05  FILLER                  PIC X(10).
013000
013100 01  WS-CITY-PARM-R REDEFINES WS-CITY-PARM-AREA.
013200     05  WS-CITY-PARM-RAW        PIC X(50).
013300
013400 01  WS-CASE-FOLD-AREA.
013500     05  WS-FOLD-UPPER-TABLE   PIC X(26)
013600                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013700     05  WS-FOLD-LOWER-TABLE   PIC X(26)
013800                 VALUE "abcdefghijklmnopqrstuvwxyz".
013900     05  WS-FOLD-CITY-B        PIC X(20).
014000     05  FILLER                PIC X(10).
014100
014200****** PAGE HEADER LINE -- WRITTEN AT THE TOP OF EVERY PAGE BY
014300****** 700-WRITE-PAGE-HDR, DATE AND PAGE NUMBER FILLED IN EACH TIME
014400 01  WS-HDR-REC.
014500     05  FILLER                  PIC X(01)  VALUE SPACE.
014600     05  FILLER                  PIC X(20)
014700                 VALUE "SAFETYNET COMMUNITY ".
014800     05  FILLER                  PIC X(24)
014900                 VALUE "EMAIL LIST -- CITY OF: ".
015000     05  HDR-CITY                PIC X(20).
015100     05  FILLER                  PIC X(05)  VALUE SPACES.
015200     05  HDR-MM                  PIC 9(02).
015300     05  FILLER                  PIC X(01)  VALUE "/".
015400     05  HDR-DD                  PIC 9(02).
015500     05  FILLER                  PIC X(01)  VALUE "/".
015600     05  HDR-YY                  PIC 9(02).
015700     05  FILLER                  PIC X(11)  VALUE SPACES.
015800     05  FILLER                  PIC X(12)  VALUE "PAGE NUMBER:".
015900     05  PAGE-NBR-O              PIC ZZZ9.
016000     05  FILLER                  PIC X(30)  VALUE SPACES.
016100
016200 01  WS-HDR-REC-R REDEFINES WS-HDR-REC.
016300     05  WS-HDR-REC-RAW          PIC X(133).
016400
016500****** COLUMN HEADER -- WRITTEN JUST UNDER THE PAGE HEADER
016600 01  WS-COLM-HDR-REC.
016700     05  FILLER                  PIC X(01)  VALUE SPACE.
016800     05  FILLER                  PIC X(20)  VALUE "FIRST NAME".
016900     05  FILLER                  PIC X(20)  VALUE "LAST NAME".
017000     05  FILLER                  PIC X(40)  VALUE "EMAIL ADDRESS".
017100     05  FILLER                  PIC X(52)  VALUE SPACES.
017200
017300 01  WS-BLANK-LINE               PIC X(133) VALUE SPACES.
017400
017500****** ONE DETAIL LINE PER MATCHING RESIDENT
017600 01  WS-EMAIL-RPT-REC.
017700     05  FILLER                  PIC X(01)  VALUE SPACE.
017800     05  RPT-FIRST-NAME          PIC X(20).
017900     05  RPT-LAST-NAME           PIC X(20).
018000     05  RPT-EMAIL               PIC X(40).
018100     05  FILLER                  PIC X(52)  VALUE SPACES.
018200
018300 01  WS-EMAIL-RPT-REC-R REDEFINES WS-EMAIL-RPT-REC.
018400     05  WS-EMAIL-RPT-REC-RAW    PIC X(133).
018500
018600 77  WS-DATE                     PIC 9(6).
018700 01  MORE-MASTER-SW              PIC X(1) VALUE SPACE.
018800     88 NO-MORE-MASTER-RECS  VALUE "N".
018900     88 MORE-MASTER-RECS     VALUE " ".
019000 01  CITY-PARM-BLANK-SW           PIC X(1) VALUE "N".
019100     88 CITY-PARM-IS-BLANK  VALUE "Y".
019200
019300 01  COUNTERS-AND-ACCUMULATORS.
019400     05 RECORDS-READ             PIC S9(7) COMP.
019500     05 RECORDS-MATCHED          PIC S9(7) COMP.
019600     05 WS-LINES                 PIC S9(3) COMP VALUE ZERO.
019700     05 WS-PAGES                 PIC S9(3) COMP VALUE ZERO.
019800     05 WS-LINES-PER-PAGE        PIC S9(3) COMP VALUE +55.
019900
020000 COPY ABENDREC.
020100
020200 PROCEDURE DIVISION.
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400     PERFORM 100-MAINLINE THRU 100-EXIT
020500             UNTIL NO-MORE-MASTER-RECS.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE ZERO TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB CITYMAIL ********".
021300     ACCEPT  WS-DATE FROM DATE.
021400     OPEN OUTPUT SYSOUT.
021500     OPEN INPUT CITYCARD-FILE.
021600     OPEN INPUT PERSMSTR.
021700     OPEN OUTPUT CITYRPT.
021800
021900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022000     MOVE ZERO TO WS-LINES.
022100     MOVE ZERO TO WS-PAGES.
022200
022300     PERFORM 200-EDIT-CITY-PARM THRU 200-EXIT.
022400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
022500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
022600
022700     MOVE "Y" TO MORE-MASTER-SW.
022800     READ PERSMSTR INTO PERS-MASTER-REC
022900         AT END
023000         MOVE "N" TO MORE-MASTER-SW
023100     END-READ.
023200 000-EXIT.
023300     EXIT.
023400
023500****** THE ONE AND ONLY PARAMETER RECORD ON CITYCARD-FILE.  A
023600****** BLANK CITY IS A JOB-SETUP ERROR, NOT A ZERO-MATCH RUN.
023700 200-EDIT-CITY-PARM.
023800     MOVE "200-EDIT-CITY-PARM" TO PARA-NAME.
023900     MOVE "N" TO CITY-PARM-BLANK-SW.
024000     READ CITYCARD-FILE INTO CITYCARD-REC
024100         AT END
024200         MOVE "Y" TO CITY-PARM-BLANK-SW
024300     END-READ.
024400     IF NOT CITY-PARM-IS-BLANK
024500         MOVE CITYCARD-REC TO WS-CITY-PARM
024600         IF WS-CITY-PARM = SPACES
024700             MOVE "Y" TO CITY-PARM-BLANK-SW
024800         END-IF
024900     END-IF.
025000     IF CITY-PARM-IS-BLANK
025100         MOVE "** CITYCARD CITY PARAMETER IS BLANK OR MISSING"
025200                                    TO ABEND-REASON
025300         GO TO 1000-ABEND-RTN.
025400     MOVE WS-CITY-PARM TO WS-FOLD-CITY-PARM.
025500     INSPECT WS-FOLD-CITY-PARM CONVERTING WS-FOLD-LOWER-TABLE
025600                                        TO WS-FOLD-UPPER-TABLE.
025700 200-EXIT.
025800     EXIT.
025900
026000 100-MAINLINE.
026100     MOVE "100-MAINLINE" TO PARA-NAME.
026200     ADD +1 TO RECORDS-READ.
026300
026400     MOVE PERS-CITY TO WS-FOLD-CITY-B.
026500     INSPECT WS-FOLD-CITY-B CONVERTING WS-FOLD-LOWER-TABLE
026600                                    TO WS-FOLD-UPPER-TABLE.
026700     IF WS-FOLD-CITY-B = WS-FOLD-CITY-PARM
026800         PERFORM 600-WRITE-EMAIL-LINE THRU 600-EXIT
026900         ADD +1 TO RECORDS-MATCHED.
027000
027100     READ PERSMSTR INTO PERS-MASTER-REC
027200         AT END
027300         MOVE "N" TO MORE-MASTER-SW
027400     END-READ.
027500 100-EXIT.
027600     EXIT.
027700
027800****** ONE DETAIL LINE, PAGE-BREAK CHECKED FIRST SO THE LINE
027900****** NEVER PRINTS BELOW THE LAST LINE ON THE FORM
028000 600-WRITE-EMAIL-LINE.
028100     MOVE "600-WRITE-EMAIL-LINE" TO PARA-NAME.
028200     IF WS-LINES NOT < WS-LINES-PER-PAGE
028300         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
028400         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
028500     MOVE SPACES TO WS-EMAIL-RPT-REC.
028600     MOVE PERS-FIRST-NAME TO RPT-FIRST-NAME.
028700     MOVE PERS-LAST-NAME  TO RPT-LAST-NAME.
028800     MOVE PERS-EMAIL      TO RPT-EMAIL.
028900     WRITE CITYRPT-REC FROM WS-EMAIL-RPT-REC
029000         AFTER ADVANCING 1 LINE.
029100     ADD +1 TO WS-LINES.
029200 600-EXIT.
029300     EXIT.
029400
029500****** TOP OF A NEW PAGE -- SKIPS THE FORM, BUILDS THE DATE AND
029600****** PAGE NUMBER, AND RESETS THE LINE COUNT FOR THE NEW PAGE
029700 700-WRITE-PAGE-HDR.
029800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
029900     ADD +1 TO WS-PAGES.
030000     MOVE WS-FOLD-CITY-PARM  TO HDR-CITY.
030100     MOVE WS-DATE (3:2)      TO HDR-MM.
030200     MOVE WS-DATE (5:2)      TO HDR-DD.
030300     MOVE WS-DATE (1:2)      TO HDR-YY.
030400     MOVE WS-PAGES           TO PAGE-NBR-O.
030500     IF WS-PAGES = 1
030600         WRITE CITYRPT-REC FROM WS-HDR-REC
030700             AFTER ADVANCING PAGE
030800     ELSE
030900         WRITE CITYRPT-REC FROM WS-HDR-REC
031000             AFTER ADVANCING NEXT-PAGE
031100     END-IF.
031200     MOVE ZERO TO WS-LINES.
031300 700-EXIT.
031400     EXIT.
031500
031600****** COLUMN HEADER, WRITTEN JUST UNDER THE PAGE HEADER WITH ONE
031700****** BLANK LINE BETWEEN THEM
031800 720-WRITE-COLM-HDR.
031900     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
032000     WRITE CITYRPT-REC FROM WS-BLANK-LINE
032100         AFTER ADVANCING 1 LINE.
032200     WRITE CITYRPT-REC FROM WS-COLM-HDR-REC
032300         AFTER ADVANCING 1 LINE.
032400     WRITE CITYRPT-REC FROM WS-BLANK-LINE
032500         AFTER ADVANCING 1 LINE.
032600     ADD +3 TO WS-LINES.
032700 720-EXIT.
032800     EXIT.
032900
033000 980-CLOSE-FILES.
033100     MOVE "980-CLOSE-FILES" TO PARA-NAME.
033200     CLOSE CITYCARD-FILE, PERSMSTR, CITYRPT, SYSOUT.
033300 980-EXIT.
033400     EXIT.
033500
033600 999-CLEANUP.
033700     MOVE "999-CLEANUP" TO PARA-NAME.
033800     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
033900
034000     DISPLAY "** PERSON RECORDS READ **".
034100     DISPLAY RECORDS-READ.
034200     DISPLAY "** RESIDENTS MATCHED **".
034300     DISPLAY RECORDS-MATCHED.
034400     DISPLAY "******** NORMAL END OF JOB CITYMAIL ********".
034500 999-EXIT.
034600     EXIT.
034700
034800 1000-ABEND-RTN.
034900     WRITE SYSOUT-REC FROM ABEND-REC.
035000     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
035100     DISPLAY "*** ABNORMAL END OF JOB-CITYMAIL ***" UPON CONSOLE.
035200     DIVIDE ZERO-VAL INTO ONE-VAL.
